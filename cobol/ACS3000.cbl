000100******************************************************************
000200*    PROGRAM.........: ACS3000
000300*    TITLE...........: ACCESS CONTROL SYSTEM - DECISION ENGINE
000400*    AUTHOR..........: B. STEARNS
000500*    INSTALLATION....: DATA CENTER - BADGE & ACCESS SECTION
000600*    DATE-WRITTEN....: 06/22/1988
000700*    DATE-COMPILED...:
000800*    SECURITY........: COMPANY CONFIDENTIAL
000900******************************************************************
001000*    PURPOSE: READS ONE ACCESS REQUEST (BADGE + RESOURCE) AT A
001100*    TIME FROM ACSREQT, RUNS THE BADGE/EMPLOYEE/RESOURCE/GROUP
001200*    CHECKS AGAINST THE FOUR MASTER FILES IN FIXED ORDER, WRITES
001300*    EXACTLY ONE RESULT RECORD TO ACSRSLT, AND APPENDS EXACTLY
001400*    ONE AUDIT RECORD TO ACSLOGF - WHETHER THE REQUEST IS ALLOWED
001500*    OR DENIED.  NO REQUEST IS EVER LEFT UNLOGGED.
001600******************************************************************
001700*    CHANGE LOG
001800*-----------------------------------------------------------------
001900*    DATE     BY    TPR/REQ   DESCRIPTION
002000*-----------------------------------------------------------------
002100*    062288   BS    B-0002    ORIGINAL PROGRAM - BADGE/EMPLOYEE
002200*                             LOOKUP AND PERMISSION CHECK ONLY.
002300*    101589   BS    B-0009    RESOURCE LOCKED/OCCUPIED STATE
002400*                             CHECKS ADDED AFTER PERMISSION PASS.
002500*    081791   RH    B-0019    LOG-ENTRY WRITTEN FOR EVERY OUTCOME,
002600*                             NOT JUST DENIALS - AUDIT REQUIRED
002700*                             ALLOWS TO BE ON RECORD TOO.
002800*    032694   JLK   B-0029    INVALID-REQUEST BLANK-FIELD CHECK
002900*                             MOVED AHEAD OF ALL MASTER LOOKUPS.
003000*    111596   RH    B-0051    LOG-ID IS NOW RECOVERED FROM THE
003100*                             EXISTING LOG AT STARTUP INSTEAD OF
003200*                             RESETTING TO 1 EACH RUN.
003300*    021499   RH    Y2K-004   LOG-TIMESTAMP WIDENED TO AN 8-DIGIT
003400*                             DATE (CCYYMMDD) WITHIN THE 14-DIGIT
003500*                             TIMESTAMP FIELD. VERIFIED NO OTHER
003600*                             2-DIGIT YEAR FIELD IN THIS PROGRAM.
003700*    042501   JLK   B-0059    SYSTEM-ERROR REASON CODE ADDED FOR
003800*                             UNEXPECTED FILE STATUS ON ANY
003900*                             MASTER READ - PREVIOUSLY ABENDED.
004000*    091303   RH    B-0066    SHORT-CIRCUIT CONFIRMED: ENGINE NOW
004100*                             STOPS AT FIRST FAILING CHECK AND
004200*                             SKIPS ALL LATER CHECKS.
004300*    062206   JLK   B-0077    ACCESS-RESULT-RECORD AND LOG-ENTRY-
004400*                             RECORD BOTH CARRY A NEW AR-DECISION/
004500*                             LE-DECISION BYTE (ALLOW OR DENY) AND
004600*                             A WIDENED 20-BYTE REASON CODE - THE
004700*                             OLD 5-BYTE CODE COULDN'T HOLD THE
004800*                             FULL REASON NAMES AND WAS GETTING
004900*                             HAND-ABBREVIATED BY WHOEVER TOUCHED
005000*                             THE CHECK LAST.
005100*    071506   RH    B-0078    400 NOW REJECTS A BLANK TIMESTAMP
005200*                             ALONG WITH BLANK BADGE/RESOURCE-ID;
005300*                             650 NO LONGER LOGS A BADGE, EMPLOYEE
005400*                             OR RESOURCE ID THAT WAS NEVER
005500*                             CONFIRMED FOUND ON ITS MASTER FILE.
005600*    040908   JLK   B-0080    ACCESS-RESULT-RECORD AND LOG-ENTRY-
005700*                             RECORD TRIMMED BACK TO ONE MESSAGE
005800*                             FIELD (AR-RESULT-MESSAGE) AND NO
005900*                             MESSAGE FIELD AT ALL ON THE LOG -
006000*                             B-0077'S EXTRA AR-RESULT-DETAIL AND
006100*                             LE-RESULT-MESSAGE WERE NEVER PART OF
006200*                             THE AUDITED LAYOUT. WS-NEXT-LOG-ID
006300*                             ALSO DROPPED BACK TO DISPLAY USAGE -
006400*                             COMP-3 WAS NEVER THIS SHOP'S HABIT
006500*                             FOR A COUNTER LIKE THIS ONE.
006600*    052109   RH    B-0081    650 NOW LOGS LE-BADGE-ID WHENEVER THE
006700*                             400 SHAPE CHECK PASSED, NOT ONLY WHEN
006800*                             THE BADGE WAS FOUND ON FILE - A
006900*                             BADGE_NOT_FOUND DENIAL WAS SHOWING UP
007000*                             BLANK ON THE AUDIT TRAIL IT EXISTS TO
007100*                             SERVE. 100 ALSO NOW COUNTS THE LOG
007200*                             RECORDS IT SCANS AT STARTUP.
007300*    052209   RH    B-0082    420 NOW CROSS-CHECKS EM-EMPLOYEE-
007400*                             BADGE-ID AGAINST THE BADGE BEING
007500*                             VALIDATED, NOT JUST THE ONE-WAY
007600*                             BADGE-TO-EMPLOYEE LOOKUP - A STALE
007700*                             BINDING NOW DENIES EMPLOYEE_NOT_
007800*                             FOUND INSTEAD OF SLIPPING THROUGH TO
007900*                             THE PERMISSION CHECK. 650 NOW BLANKS
008000*                             ALL THREE LOG IDS ON SYSTEM_ERROR,
008100*                             REGARDLESS OF WHAT WAS ALREADY
008200*                             CONFIRMED BEFORE THE FAILING STEP.
008300******************************************************************
008400
008500 IDENTIFICATION DIVISION.
008600 PROGRAM-ID.     ACS3000.
008700 AUTHOR.         B. STEARNS.
008800 INSTALLATION.   DATA CENTER - BADGE AND ACCESS SECTION.
008900 DATE-WRITTEN.   06/22/1988.
009000 DATE-COMPILED.
009100 SECURITY.       COMPANY CONFIDENTIAL.
009200
009300 ENVIRONMENT DIVISION.
009400 CONFIGURATION SECTION.
009500 SOURCE-COMPUTER.  IBM-370.
009600 OBJECT-COMPUTER.  IBM-370.
009700 SPECIAL-NAMES.
009800     C01 IS TOP-OF-FORM
009900     CLASS VALID-REASON-CODE IS "A""B""E""R""N""I""S"
010000     UPSI-0 IS ACS-TEST-RUN-SWITCH.
010100
010200 INPUT-OUTPUT SECTION.
010300 FILE-CONTROL.
010400     SELECT ACSREQT  ASSIGN TO ACSREQT
010500                     ORGANIZATION IS LINE SEQUENTIAL.
010600     SELECT ACSRSLT  ASSIGN TO ACSRSLT
010700                     ORGANIZATION IS LINE SEQUENTIAL.
010800     SELECT ACSLOGF  ASSIGN TO ACSLOGF
010900                     ORGANIZATION IS LINE SEQUENTIAL
011000                     FILE STATUS IS ACSLOGF-FILE-STATUS.
011100     SELECT EMPMAST  ASSIGN TO EMPMAST
011200                     ORGANIZATION IS INDEXED
011300                     ACCESS MODE IS RANDOM
011400                     RECORD KEY IS EM-EMPLOYEE-ID
011500                     FILE STATUS IS EMPMAST-FILE-STATUS.
011600     SELECT BADGMAST ASSIGN TO BADGMAST
011700                     ORGANIZATION IS INDEXED
011800                     ACCESS MODE IS RANDOM
011900                     RECORD KEY IS BM-BADGE-ID
012000                     FILE STATUS IS BADGMAST-FILE-STATUS.
012100     SELECT GRPMAST  ASSIGN TO GRPMAST
012200                     ORGANIZATION IS INDEXED
012300                     ACCESS MODE IS RANDOM
012400                     RECORD KEY IS GM-GROUP-ID
012500                     FILE STATUS IS GRPMAST-FILE-STATUS.
012600     SELECT RESMAST  ASSIGN TO RESMAST
012700                     ORGANIZATION IS INDEXED
012800                     ACCESS MODE IS RANDOM
012900                     RECORD KEY IS RSM-RESOURCE-ID
013000                     FILE STATUS IS RESMAST-FILE-STATUS.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400
013500 FD  ACSREQT
013600     RECORDING MODE IS F.
013700 01  ACCESS-REQUEST-RECORD.
013800     05  AQ-BADGE-ID               PIC X(10).
013900     05  AQ-RESOURCE-ID            PIC X(10).
014000     05  AQ-REQUEST-TIMESTAMP      PIC 9(14).
014100     05  FILLER                    PIC X(06).
014200*
014300*    TIMESTAMP BROKEN OUT TO DATE/TIME HALVES FOR THE RETRY-
014400*    WINDOW CHECK THE OPERATORS ASKED FOR IN B-0066'S SHOP
014500*    TALK (NEVER IMPLEMENTED, BUT THE VIEW EARNED ITS KEEP
014600*    FOR THE Y2K REVIEW - SEE 700-SPLIT-REQUEST-TIMESTAMP).
014700*
014800 01  ACCESS-REQUEST-DATE-VIEW REDEFINES ACCESS-REQUEST-RECORD.
014900     05  AQDV-BADGE-ID             PIC X(10).
015000     05  AQDV-RESOURCE-ID          PIC X(10).
015100     05  AQDV-REQUEST-DATE         PIC 9(08).
015200     05  AQDV-REQUEST-TIME         PIC 9(06).
015300     05  FILLER                    PIC X(06).
015400
015500 FD  ACSRSLT
015600     RECORDING MODE IS F.
015700 01  ACCESS-RESULT-RECORD.
015800     05  AR-DECISION               PIC X(05).
015900         88  AR-ALLOW                   VALUE "ALLOW".
016000         88  AR-DENY                    VALUE "DENY ".
016100     05  AR-REASON-CODE            PIC X(20).
016200     05  AR-RESULT-MESSAGE         PIC X(40).
016300     05  FILLER                    PIC X(05).
016400
016500 FD  ACSLOGF
016600     RECORDING MODE IS F.
016700 01  LOG-ENTRY-RECORD.
016800     05  LE-LOG-ID                 PIC 9(09).
016900     05  LE-LOG-TIMESTAMP          PIC 9(14).
017000     05  LE-BADGE-ID               PIC X(10).
017100     05  LE-EMPLOYEE-ID            PIC X(10).
017200     05  LE-RESOURCE-ID            PIC X(10).
017300     05  LE-DECISION               PIC X(05).
017400         88  LE-ALLOW                   VALUE "ALLOW".
017500         88  LE-DENY                    VALUE "DENY ".
017600     05  LE-REASON-CODE            PIC X(20).
017700     05  FILLER                    PIC X(05).
017800*
017900*    SAME LOG-TIMESTAMP SPLIT IDEA AS THE REQUEST RECORD, USED
018000*    BY 140-RECOVER-NEXT-LOG-ID TO COMPARE THE DATE PORTION
018100*    WITHOUT DISTURBING THE 14-DIGIT FIELD THE QUERY AND PURGE
018200*    PROGRAMS ALSO READ.
018300*
018400 01  LOG-ENTRY-DATE-VIEW REDEFINES LOG-ENTRY-RECORD.
018500     05  LEDV-LOG-ID               PIC 9(09).
018600     05  LEDV-LOG-DATE             PIC 9(08).
018700     05  LEDV-LOG-TIME             PIC 9(06).
018800     05  FILLER                    PIC X(45).
018900
019000 FD  EMPMAST
019100     RECORD CONTAINS 257 CHARACTERS.
019200 01  EMPLOYEE-MASTER-RECORD.
019300     05  EM-EMPLOYEE-ID            PIC X(10).
019400     05  EM-EMPLOYEE-NAME          PIC X(30).
019500     05  EM-EMPLOYEE-BADGE-ID      PIC X(10).
019600     05  EM-EMPLOYEE-GROUP-COUNT   PIC 9(02).
019700     05  EM-EMPLOYEE-GROUP-TABLE OCCURS 20 TIMES
019800             INDEXED BY EM-GROUP-INDEX.
019900         10  EM-EMPLOYEE-GROUP-ID  PIC X(10).
020000     05  FILLER                    PIC X(05).
020100
020200 FD  BADGMAST
020300     RECORD CONTAINS 32 CHARACTERS.
020400 01  BADGE-MASTER-RECORD.
020500     05  BM-BADGE-ID               PIC X(10).
020600     05  BM-BADGE-STATUS           PIC X(08).
020700         88  BM-STATUS-ACTIVE            VALUE "ACTIVE  ".
020800     05  BM-BADGE-EMPLOYEE-ID      PIC X(10).
020900     05  FILLER                    PIC X(04).
021000*
021100*    STATUS-ONLY VIEW USED WHEN ALL 410-VALIDATE-BADGE NEEDS IS
021200*    THE TWO-WAY ACTIVE/NOT-ACTIVE TEST, WITHOUT DISTURBING THE
021300*    EMPLOYEE-ID PORTION OF THE RECORD.
021400*
021500 01  BADGE-STATUS-VIEW REDEFINES BADGE-MASTER-RECORD.
021600     05  BSV-BADGE-ID              PIC X(10).
021700     05  BSV-BADGE-STATUS          PIC X(08).
021800     05  FILLER                    PIC X(14).
021900
022000 FD  GRPMAST
022100     RECORD CONTAINS 247 CHARACTERS.
022200 01  GROUP-MASTER-RECORD.
022300     05  GM-GROUP-ID               PIC X(10).
022400     05  GM-GROUP-NAME             PIC X(30).
022500     05  GM-GROUP-RESOURCE-COUNT   PIC 9(02).
022600     05  GM-GROUP-RESOURCE-TABLE OCCURS 20 TIMES
022700             INDEXED BY GM-RESOURCE-INDEX.
022800         10  GM-GROUP-RESOURCE-ID  PIC X(10).
022900     05  FILLER                    PIC X(05).
023000
023100 FD  RESMAST
023200     RECORD CONTAINS 62 CHARACTERS.
023300 01  RESOURCE-MASTER-RECORD.
023400     05  RSM-RESOURCE-ID           PIC X(10).
023500     05  RSM-RESOURCE-NAME         PIC X(30).
023600     05  RSM-RESOURCE-TYPE         PIC X(08).
023700     05  RSM-RESOURCE-STATE        PIC X(09).
023800         88  RSM-STATE-AVAILABLE         VALUE "AVAILABLE".
023900         88  RSM-STATE-LOCKED            VALUE "LOCKED   ".
024000         88  RSM-STATE-OCCUPIED          VALUE "OCCUPIED ".
024100     05  FILLER                    PIC X(05).
024200
024300 WORKING-STORAGE SECTION.
024400
024500 77  WS-LOG-RECORDS-RECOVERED  PIC S9(07) COMP VALUE ZERO.
024600 01  SWITCHES.
024700     05  ACSREQT-EOF-SWITCH        PIC X   VALUE "N".
024800         88  ACSREQT-EOF                   VALUE "Y".
024900     05  ACSLOGF-EOF-SWITCH        PIC X   VALUE "N".
025000         88  ACSLOGF-EOF                   VALUE "Y".
025100     05  BADGE-FOUND-SWITCH        PIC X   VALUE "N".
025200         88  BADGE-FOUND                   VALUE "Y".
025300     05  EMPLOYEE-FOUND-SWITCH     PIC X   VALUE "N".
025400         88  EMPLOYEE-FOUND                VALUE "Y".
025500     05  RESOURCE-FOUND-SWITCH     PIC X   VALUE "N".
025600         88  RESOURCE-FOUND                VALUE "Y".
025700     05  PERMISSION-GRANTED-SWITCH PIC X   VALUE "N".
025800         88  PERMISSION-GRANTED            VALUE "Y".
025900     05  DECISION-MADE-SWITCH      PIC X   VALUE "N".
026000         88  DECISION-MADE                 VALUE "Y".
026100     05  REQUEST-SHAPE-VALID-SWITCH PIC X  VALUE "N".
026200         88  REQUEST-SHAPE-VALID           VALUE "Y".
026300     05  FILLER                    PIC X(01) VALUE SPACE.
026400
026500 01  FILE-STATUS-FIELDS.
026600     05  EMPMAST-FILE-STATUS       PIC X(02).
026700         88  EMPMAST-SUCCESSFUL         VALUE "00".
026800     05  BADGMAST-FILE-STATUS      PIC X(02).
026900         88  BADGMAST-SUCCESSFUL        VALUE "00".
027000     05  GRPMAST-FILE-STATUS       PIC X(02).
027100         88  GRPMAST-SUCCESSFUL         VALUE "00".
027200     05  RESMAST-FILE-STATUS       PIC X(02).
027300         88  RESMAST-SUCCESSFUL         VALUE "00".
027400     05  ACSLOGF-FILE-STATUS       PIC X(02).
027500         88  ACSLOGF-SUCCESSFUL         VALUE "00".
027600     05  FILLER                    PIC X(01) VALUE SPACE.
027700
027800 01  WS-RUN-COUNTERS.
027900     05  WS-REQUESTS-READ          PIC S9(07) COMP VALUE ZERO.
028000     05  WS-REQUESTS-ALLOWED       PIC S9(07) COMP VALUE ZERO.
028100     05  WS-REQUESTS-DENIED        PIC S9(07) COMP VALUE ZERO.
028200     05  FILLER                    PIC X(01) VALUE SPACE.
028300
028400 01  WS-WORK-FIELDS.
028500     05  WS-NEXT-LOG-ID            PIC 9(09) VALUE ZERO.
028600     05  WS-CURRENT-EMPLOYEE-ID    PIC X(10) VALUE SPACES.
028700     05  WS-GROUP-SUBSCRIPT        PIC S9(04) COMP VALUE ZERO.
028800     05  WS-RESOURCE-SUBSCRIPT     PIC S9(04) COMP VALUE ZERO.
028900     05  WS-DECISION               PIC X(05) VALUE SPACES.
029000         88  WS-DECISION-IS-ALLOW       VALUE "ALLOW".
029100     05  WS-REASON-CODE            PIC X(20) VALUE SPACES.
029200     05  WS-RESULT-MESSAGE         PIC X(40) VALUE SPACES.
029300     05  FILLER                    PIC X(01) VALUE SPACE.
029400
029500 PROCEDURE DIVISION.
029600
029700******************************************************************
029800*    000-PROCESS-ACCESS-REQUESTS
029900*    RECOVERS THE LOG-ID HIGH-WATER MARK FROM THE EXISTING LOG,
030000*    THEN DECIDES EVERY REQUEST ON ACSREQT IN TURN.
030100******************************************************************
030200 000-PROCESS-ACCESS-REQUESTS.
030300
030400     PERFORM 100-DETERMINE-NEXT-LOG-ID.
030500     OPEN INPUT  ACSREQT
030600          I-O    EMPMAST
030700                 BADGMAST
030800                 GRPMAST
030900                 RESMAST
031000          OUTPUT ACSRSLT
031100          EXTEND ACSLOGF.
031200     PERFORM 300-PROCESS-ONE-REQUEST
031300         UNTIL ACSREQT-EOF.
031400     CLOSE ACSREQT ACSRSLT ACSLOGF EMPMAST BADGMAST GRPMAST
031500           RESMAST.
031600     DISPLAY "ACS3000 REQUESTS READ.....: " WS-REQUESTS-READ.
031700     DISPLAY "ACS3000 REQUESTS ALLOWED...: " WS-REQUESTS-ALLOWED.
031800     DISPLAY "ACS3000 REQUESTS DENIED....: " WS-REQUESTS-DENIED.
031900     STOP RUN.
032000
032100******************************************************************
032200*    100-DETERMINE-NEXT-LOG-ID
032300*    THE LOG FILE HAS NO SEPARATE CONTROL RECORD FOR THE LAST-
032400*    ASSIGNED LOG-ID, SO WE OPEN IT INPUT, SCAN TO THE HIGHEST
032500*    LE-LOG-ID ON FILE, AND START THE RUN ONE PAST IT (B-0051).
032600*    140 THRU 145-BUMP-RECOVERY-COUNT-EXIT IS PERFORMED AS ONE
032700*    RANGE SO THE EOF TEST AND THE RECOVERY COUNT STAY TOGETHER -
032800*    THE COUNT IS FOR THE STARTUP MESSAGE ONLY (B-0081).
032900******************************************************************
033000 100-DETERMINE-NEXT-LOG-ID.
033100
033200     MOVE ZERO TO WS-NEXT-LOG-ID.
033300     MOVE ZERO TO WS-LOG-RECORDS-RECOVERED.
033400     MOVE "N" TO ACSLOGF-EOF-SWITCH.
033500     OPEN INPUT ACSLOGF.
033600     IF ACSLOGF-FILE-STATUS = "35"
033700         CONTINUE
033800     ELSE
033900         PERFORM 140-RECOVER-NEXT-LOG-ID
034000             THRU 145-BUMP-RECOVERY-COUNT-EXIT
034100             UNTIL ACSLOGF-EOF
034200     END-IF.
034300     CLOSE ACSLOGF.
034400     ADD 1 TO WS-NEXT-LOG-ID.
034500     DISPLAY "ACS3000 LOG RECORDS SCANNED AT STARTUP: "
034600             WS-LOG-RECORDS-RECOVERED.
034700
034800 140-RECOVER-NEXT-LOG-ID.
034900
035000     READ ACSLOGF INTO LOG-ENTRY-RECORD
035100         AT END
035200             SET ACSLOGF-EOF TO TRUE
035300         NOT AT END
035400             IF LE-LOG-ID > WS-NEXT-LOG-ID
035500                 MOVE LE-LOG-ID TO WS-NEXT-LOG-ID
035600             END-IF
035700     END-READ.
035800
035900 145-BUMP-RECOVERY-COUNT.
036000
036100     IF NOT ACSLOGF-EOF
036200         ADD 1 TO WS-LOG-RECORDS-RECOVERED
036300     END-IF.
036400
036500 145-BUMP-RECOVERY-COUNT-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900*    300-PROCESS-ONE-REQUEST
037000*    RUNS THE NINE-STEP SHORT-CIRCUIT CHECK FOR ONE REQUEST. THE
037100*    FIRST CHECK THAT FAILS SETS WS-REASON-CODE/MESSAGE/DETAIL
037200*    AND TURNS ON DECISION-MADE SO NO LATER CHECK RUNS.
037300******************************************************************
037400 300-PROCESS-ONE-REQUEST.
037500
037600     PERFORM 310-READ-ACCESS-REQUEST.
037700     IF NOT ACSREQT-EOF
037800         ADD 1 TO WS-REQUESTS-READ
037900         MOVE "N" TO DECISION-MADE-SWITCH
038000         MOVE "N" TO BADGE-FOUND-SWITCH
038100         MOVE "N" TO EMPLOYEE-FOUND-SWITCH
038200         MOVE "N" TO RESOURCE-FOUND-SWITCH
038300         MOVE "N" TO REQUEST-SHAPE-VALID-SWITCH
038400         PERFORM 400-VALIDATE-REQUEST-SHAPE.
038500         IF NOT DECISION-MADE
038600             PERFORM 410-VALIDATE-BADGE
038700         END-IF
038800         IF NOT DECISION-MADE
038900             PERFORM 420-VALIDATE-EMPLOYEE
039000         END-IF
039100         IF NOT DECISION-MADE
039200             PERFORM 430-VALIDATE-RESOURCE
039300         END-IF
039400         IF NOT DECISION-MADE
039500             PERFORM 440-VALIDATE-PERMISSION
039600         END-IF
039700         IF NOT DECISION-MADE
039800             PERFORM 450-VALIDATE-RESOURCE-STATE
039900         END-IF
040000         IF NOT DECISION-MADE
040100             PERFORM 490-SET-ALLOW-RESULT
040200         END-IF
040300         PERFORM 600-WRITE-ACCESS-RESULT
040400         PERFORM 650-RECORD-LOG-ENTRY
040500     END-IF.
040600
040700 310-READ-ACCESS-REQUEST.
040800
040900     READ ACSREQT INTO ACCESS-REQUEST-RECORD
041000         AT END
041100             SET ACSREQT-EOF TO TRUE.
041200
041300******************************************************************
041400*    400-VALIDATE-REQUEST-SHAPE
041500*    BLANK BADGE-ID, BLANK RESOURCE-ID, OR A MISSING TIMESTAMP IS
041600*    REJECTED BEFORE ANY MASTER IS TOUCHED (B-0029; THE TIMESTAMP
041700*    LEG ADDED BY B-0078 AFTER AN AUDIT TURNED UP A CARD WITH A
041800*    BLANK TIMESTAMP THAT HAD SLIPPED PAST THIS CHECK).
041900******************************************************************
042000 400-VALIDATE-REQUEST-SHAPE.
042100
042200     IF AQ-BADGE-ID = SPACES OR AQ-RESOURCE-ID = SPACES
042300        OR AQ-REQUEST-TIMESTAMP = ZERO
042400         MOVE "DENY " TO WS-DECISION
042500         MOVE "INVALID_REQUEST     " TO WS-REASON-CODE
042600         MOVE "BADGE, RESOURCE, OR TIMESTAMP MISSING"
042700              TO WS-RESULT-MESSAGE
042800         SET DECISION-MADE TO TRUE
042900     ELSE
043000         SET REQUEST-SHAPE-VALID TO TRUE
043100     END-IF.
043200
043300******************************************************************
043400*    410-VALIDATE-BADGE
043500*    BADGE MUST BE ON FILE AND ITS STATUS MUST BE ACTIVE - ANY
043600*    OTHER STATUS VALUE IS TREATED AS INACTIVE.
043700******************************************************************
043800 410-VALIDATE-BADGE.
043900
044000     MOVE AQ-BADGE-ID TO BM-BADGE-ID.
044100     READ BADGMAST
044200         INVALID KEY
044300             SET BADGE-FOUND TO FALSE
044400         NOT INVALID KEY
044500             SET BADGE-FOUND TO TRUE
044600     END-READ.
044700     EVALUATE TRUE
044800         WHEN NOT BADGMAST-SUCCESSFUL AND BADGMAST-FILE-STATUS
044900              NOT = "23"
045000             MOVE "DENY " TO WS-DECISION
045100             MOVE "SYSTEM_ERROR        " TO WS-REASON-CODE
045200             MOVE "BADGMAST FILE STATUS " TO WS-RESULT-MESSAGE
045300             MOVE BADGMAST-FILE-STATUS TO
045400                  WS-RESULT-MESSAGE (22:2)
045500             SET DECISION-MADE TO TRUE
045600         WHEN NOT BADGE-FOUND
045700             MOVE "DENY " TO WS-DECISION
045800             MOVE "BADGE_NOT_FOUND     " TO WS-REASON-CODE
045900             MOVE "NO BADGE ON FILE FOR ID " TO WS-RESULT-MESSAGE
046000             MOVE AQ-BADGE-ID TO WS-RESULT-MESSAGE (25:10)
046100             SET DECISION-MADE TO TRUE
046200         WHEN NOT BM-STATUS-ACTIVE
046300             MOVE "DENY " TO WS-DECISION
046400             MOVE "BADGE_INACTIVE      " TO WS-REASON-CODE
046500             MOVE "BADGE STATUS IS " TO WS-RESULT-MESSAGE
046600             MOVE BM-BADGE-STATUS TO WS-RESULT-MESSAGE (17:8)
046700             SET DECISION-MADE TO TRUE
046800     END-EVALUATE.
046900
047000******************************************************************
047100*    420-VALIDATE-EMPLOYEE
047200*    THE BADGE'S OWNING EMPLOYEE MUST STILL BE ON FILE, AND THE
047300*    EMPLOYEE MASTER MUST STILL POINT BACK AT THIS SAME BADGE -
047400*    B-0082 (052209 RH): A STALE OR REASSIGNED EM-EMPLOYEE-
047500*    BADGE-ID IS TREATED THE SAME AS EMPLOYEE NOT ON FILE.
047600******************************************************************
047700 420-VALIDATE-EMPLOYEE.
047800
047900     MOVE BM-BADGE-EMPLOYEE-ID TO EM-EMPLOYEE-ID.
048000     MOVE BM-BADGE-EMPLOYEE-ID TO WS-CURRENT-EMPLOYEE-ID.
048100     READ EMPMAST
048200         INVALID KEY
048300             SET EMPLOYEE-FOUND TO FALSE
048400         NOT INVALID KEY
048500             SET EMPLOYEE-FOUND TO TRUE
048600     END-READ.
048700     IF EMPLOYEE-FOUND AND EM-EMPLOYEE-BADGE-ID NOT = BM-BADGE-ID
048800         SET EMPLOYEE-FOUND TO FALSE
048900     END-IF.
049000     EVALUATE TRUE
049100         WHEN NOT EMPMAST-SUCCESSFUL AND EMPMAST-FILE-STATUS
049200              NOT = "23"
049300             MOVE "DENY " TO WS-DECISION
049400             MOVE "SYSTEM_ERROR        " TO WS-REASON-CODE
049500             MOVE "EMPMAST FILE STATUS " TO WS-RESULT-MESSAGE
049600             MOVE EMPMAST-FILE-STATUS TO
049700                  WS-RESULT-MESSAGE (21:2)
049800             SET DECISION-MADE TO TRUE
049900         WHEN NOT EMPLOYEE-FOUND
050000             MOVE "DENY " TO WS-DECISION
050100             MOVE "EMPLOYEE_NOT_FOUND  " TO WS-REASON-CODE
050200             MOVE "NO EMPLOYEE ON FILE FOR ID " TO
050300                  WS-RESULT-MESSAGE
050400             MOVE WS-CURRENT-EMPLOYEE-ID TO
050500                  WS-RESULT-MESSAGE (28:10)
050600             SET DECISION-MADE TO TRUE
050700     END-EVALUATE.
050800
050900******************************************************************
051000*    430-VALIDATE-RESOURCE
051100*    THE REQUESTED RESOURCE MUST BE ON FILE.
051200******************************************************************
051300 430-VALIDATE-RESOURCE.
051400
051500     MOVE AQ-RESOURCE-ID TO RSM-RESOURCE-ID.
051600     READ RESMAST
051700         INVALID KEY
051800             SET RESOURCE-FOUND TO FALSE
051900         NOT INVALID KEY
052000             SET RESOURCE-FOUND TO TRUE
052100     END-READ.
052200     EVALUATE TRUE
052300         WHEN NOT RESMAST-SUCCESSFUL AND RESMAST-FILE-STATUS
052400              NOT = "23"
052500             MOVE "DENY " TO WS-DECISION
052600             MOVE "SYSTEM_ERROR        " TO WS-REASON-CODE
052700             MOVE "RESMAST FILE STATUS " TO WS-RESULT-MESSAGE
052800             MOVE RESMAST-FILE-STATUS TO
052900                  WS-RESULT-MESSAGE (21:2)
053000             SET DECISION-MADE TO TRUE
053100         WHEN NOT RESOURCE-FOUND
053200             MOVE "DENY " TO WS-DECISION
053300             MOVE "RESOURCE_NOT_FOUND  " TO WS-REASON-CODE
053400             MOVE "NO RESOURCE ON FILE FOR ID " TO
053500                  WS-RESULT-MESSAGE
053600             MOVE AQ-RESOURCE-ID TO WS-RESULT-MESSAGE (28:10)
053700             SET DECISION-MADE TO TRUE
053800     END-EVALUATE.
053900
054000******************************************************************
054100*    440-VALIDATE-PERMISSION
054200*    THE EMPLOYEE MUST BELONG TO SOME GROUP THAT IS GRANTED THE
054300*    RESOURCE - A PURE SET-MEMBERSHIP TEST ACROSS TWO OCCURS
054400*    TABLES. NO PARTIAL CREDIT FOR A GROUP MATCH WITHOUT A GRANT.
054500******************************************************************
054600 440-VALIDATE-PERMISSION.
054700
054800     SET PERMISSION-GRANTED TO FALSE.
054900     SET WS-GROUP-SUBSCRIPT TO 1.
055000     PERFORM 460-CHECK-ONE-EMPLOYEE-GROUP
055100         VARYING WS-GROUP-SUBSCRIPT FROM 1 BY 1
055200         UNTIL WS-GROUP-SUBSCRIPT > EM-EMPLOYEE-GROUP-COUNT
055300            OR PERMISSION-GRANTED.
055400     IF NOT PERMISSION-GRANTED
055500         MOVE "DENY " TO WS-DECISION
055600         MOVE "NO_PERMISSION       " TO WS-REASON-CODE
055700         MOVE "NO GROUP OF THE EMPLOYEE IS GRANTED THE "
055800              TO WS-RESULT-MESSAGE
055900         SET DECISION-MADE TO TRUE
056000     END-IF.
056100
056200 460-CHECK-ONE-EMPLOYEE-GROUP.
056300
056400     MOVE EM-EMPLOYEE-GROUP-ID (WS-GROUP-SUBSCRIPT)
056500       TO GM-GROUP-ID.
056600     READ GRPMAST
056700         INVALID KEY
056800             CONTINUE
056900         NOT INVALID KEY
057000             PERFORM 470-CHECK-GROUP-RESOURCE-GRANT
057100     END-READ.
057200
057300 470-CHECK-GROUP-RESOURCE-GRANT.
057400
057500     SET WS-RESOURCE-SUBSCRIPT TO 1.
057600     PERFORM 475-COMPARE-ONE-GROUP-GRANT
057700         VARYING WS-RESOURCE-SUBSCRIPT FROM 1 BY 1
057800         UNTIL WS-RESOURCE-SUBSCRIPT > GM-GROUP-RESOURCE-COUNT
057900            OR PERMISSION-GRANTED.
058000
058100 475-COMPARE-ONE-GROUP-GRANT.
058200
058300     IF GM-GROUP-RESOURCE-ID (WS-RESOURCE-SUBSCRIPT) =
058400        AQ-RESOURCE-ID
058500         SET PERMISSION-GRANTED TO TRUE
058600     END-IF.
058700
058800******************************************************************
058900*    450-VALIDATE-RESOURCE-STATE
059000*    RUN ONLY AFTER PERMISSION IS CONFIRMED (B-0009). LOCKED
059100*    BEATS OCCUPIED WHEN BOTH SOMEHOW APPLY, SINCE LOCKED IS THE
059200*    MORE RESTRICTIVE STATE.
059300******************************************************************
059400 450-VALIDATE-RESOURCE-STATE.
059500
059600     EVALUATE TRUE
059700         WHEN RSM-STATE-LOCKED
059800             MOVE "DENY " TO WS-DECISION
059900             MOVE "RESOURCE_LOCKED     " TO WS-REASON-CODE
060000             MOVE "RESOURCE IS ADMINISTRATIVELY LOCKED"
060100                  TO WS-RESULT-MESSAGE
060200             SET DECISION-MADE TO TRUE
060300         WHEN RSM-STATE-OCCUPIED
060400             MOVE "DENY " TO WS-DECISION
060500             MOVE "RESOURCE_OCCUPIED   " TO WS-REASON-CODE
060600             MOVE "RESOURCE IS CURRENTLY OCCUPIED" TO
060700                  WS-RESULT-MESSAGE
060800             SET DECISION-MADE TO TRUE
060900     END-EVALUATE.
061000
061100******************************************************************
061200*    490-SET-ALLOW-RESULT
061300*    EVERY CHECK PASSED - ACCESS IS GRANTED.
061400******************************************************************
061500 490-SET-ALLOW-RESULT.
061600
061700     MOVE "ALLOW" TO WS-DECISION.
061800     MOVE "ALLOW               " TO WS-REASON-CODE.
061900     MOVE "ALL VALIDATION STEPS PASSED" TO WS-RESULT-MESSAGE.
062000     ADD 1 TO WS-REQUESTS-ALLOWED.
062100
062200******************************************************************
062300*    600-WRITE-ACCESS-RESULT
062400******************************************************************
062500 600-WRITE-ACCESS-RESULT.
062600
062700     MOVE WS-DECISION       TO AR-DECISION.
062800     MOVE WS-REASON-CODE    TO AR-REASON-CODE.
062900     MOVE WS-RESULT-MESSAGE TO AR-RESULT-MESSAGE.
063000     WRITE ACCESS-RESULT-RECORD.
063100     IF NOT AR-ALLOW
063200         ADD 1 TO WS-REQUESTS-DENIED
063300     END-IF.
063400
063500******************************************************************
063600*    650-RECORD-LOG-ENTRY
063700*    ONE AUDIT RECORD PER DECISION, ALLOW OR DENY ALIKE (B-0019).
063800*    LOG-ID IS ASSIGNED HERE AND BUMPED BY ONE WHOLE UNIT EACH TIME.
063900*    LE-BADGE-ID IS CARRIED WHENEVER THE REQUEST SHAPE CHECK IN 400
064000*    PASSED - IT IS LOGGED EVEN ON A BADGE_NOT_FOUND DENIAL, SINCE
064100*    THAT IS EXACTLY THE CASE THE AUDIT TRAIL HAS TO CATCH.
064200*    LE-EMPLOYEE-ID AND LE-RESOURCE-ID ARE LOGGED ONLY AS FAR AS
064300*    THEY WERE ACTUALLY CONFIRMED ON A MASTER FILE; AN UNCONFIRMED
064400*    ID IS LOGGED BLANK RATHER THAN CARRYING WHATEVER THE OPERATOR
064500*    PUNCHED (B-0078; AN AUDIT HAD FLAGGED A REJECTED TRANSACTION
064600*    SHOWING A REAL EMPLOYEE NUMBER ON THE LOG WHEN IT SHOULDN'T
064700*    HAVE. B-0081 CORRECTED THE SAME TREATMENT FOR LE-BADGE-ID
064800*    AFTER THE BY-BADGE AUDIT QUERY TURNED UP BLANKED BADGE IDS ON
064900*    ITS OWN DENIALS. B-0082 (052209 RH): A SYSTEM_ERROR ENTRY NOW
065000*    LOGS ALL THREE IDS BLANK, NO MATTER WHAT HAD ALREADY BEEN
065100*    CONFIRMED BEFORE THE FAILING STEP - AN UNEXPECTED RUNTIME
065200*    CONDITION LEAVES BADGE, EMPLOYEE AND RESOURCE UNRESOLVED).
065300******************************************************************
065400 650-RECORD-LOG-ENTRY.
065500
065600     MOVE WS-NEXT-LOG-ID       TO LE-LOG-ID.
065700     MOVE AQ-REQUEST-TIMESTAMP TO LE-LOG-TIMESTAMP.
065800     MOVE SPACES               TO LE-BADGE-ID.
065900     MOVE SPACES               TO LE-EMPLOYEE-ID.
066000     MOVE SPACES               TO LE-RESOURCE-ID.
066100     IF WS-REASON-CODE NOT = "SYSTEM_ERROR        "
066200         IF REQUEST-SHAPE-VALID
066300             MOVE AQ-BADGE-ID TO LE-BADGE-ID
066400         END-IF
066500         IF EMPLOYEE-FOUND
066600             MOVE WS-CURRENT-EMPLOYEE-ID TO LE-EMPLOYEE-ID
066700         END-IF
066800         IF RESOURCE-FOUND
066900             MOVE AQ-RESOURCE-ID TO LE-RESOURCE-ID
067000         END-IF
067100     END-IF.
067200     MOVE WS-DECISION          TO LE-DECISION.
067300     MOVE WS-REASON-CODE       TO LE-REASON-CODE.
067400     WRITE LOG-ENTRY-RECORD.
067500     ADD 1 TO WS-NEXT-LOG-ID.
