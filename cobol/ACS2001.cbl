000100******************************************************************
000200*    PROGRAM.........: ACS2001
000300*    TITLE...........: ACCESS CONTROL SYSTEM - MASTER MAINTENANCE
000400*    AUTHOR..........: R. HASKELL
000500*    INSTALLATION....: DATA CENTER - BADGE & ACCESS SECTION
000600*    DATE-WRITTEN....: 03/14/1989
000700*    DATE-COMPILED...:
000800*    SECURITY........: COMPANY CONFIDENTIAL
000900******************************************************************
001000*    PURPOSE: APPLIES ADMIN TRANSACTIONS (ADD/SET/ASSIGN/GRANT,
001100*    ETC.) AGAINST THE EMPLOYEE, BADGE, GROUP AND RESOURCE MASTER
001200*    FILES. EACH TRANSACTION IS INDEPENDENT - IT EITHER UPDATES
001300*    ONE MASTER IN PLACE OR IS REJECTED TO ADMRJCT WITH A REASON.
001400*    NO BATCH TOTALS ARE KEPT OTHER THAN A SIMPLE ACCEPT/REJECT
001500*    COUNT FOR THE RUN.
001600******************************************************************
001700*    CHANGE LOG
001800*-----------------------------------------------------------------
001900*    DATE     BY    TPR/REQ   DESCRIPTION
002000*-----------------------------------------------------------------
002100*    031489   RH    B-0001    ORIGINAL PROGRAM - EMPLOYEE AND
002200*                             BADGE MAINTENANCE ONLY.
002300*    091190   RH    B-0014    ADDED GROUP MASTER AND EMPLOYEE-TO-
002400*                             GROUP ASSIGN/REMOVE TRANSACTIONS.
002500*    042392   JLK   B-0027    ADDED RESOURCE MASTER AND GRANT/
002600*                             REVOKE TRANSACTIONS.
002700*    110893   JLK   B-0031    DEDUPE ON ASSIGN/GRANT - DUPLICATE
002800*                             INSERT NO LONGER BLOWS THE TABLE.
002900*    062695   RH    B-0048    REMOVE/REVOKE OF AN ABSENT ENTRY IS
003000*                             NOW A NO-OP, NOT A REJECT.
003100*    031497   JLK   B-0055    SET BADGE STATUS AND SET RESOURCE
003200*                             STATE TRANSACTIONS ADDED.
003300*    021499   RH    Y2K-003   LOG-TIMESTAMP AND ALL DATE FIELDS
003400*                             REVIEWED FOR 4-DIGIT YEAR. NO 2-
003500*                             DIGIT YEAR FIELDS FOUND IN THIS
003600*                             PROGRAM - NO CHANGE REQUIRED.
003700*    081501   JLK   B-0062    ADMRJCT NOW CARRIES THE REJECT
003800*                             REASON TEXT, NOT JUST THE RAW CARD.
003900*    052003   RH    B-0070    TIGHTENED REJECT-IF-EXISTS CHECKS -
004000*                             WAS FALLING THROUGH ON BAD KEY.
004100*    111005   JLK   B-0074    GAP-CLOSE LOOPS ON THE GROUP AND
004200*                             RESOURCE TABLES REWRITTEN AS THEIR
004300*                             OWN PARAGRAPHS - SHOP STANDARD IS
004400*                             ONE ITERATION PER PERFORM, NO
004500*                             INLINE LOOP BODIES.
004600*    040908   JLK   B-0080    GROUP-TRAN-VIEW AND RESOURCE-TRAN-
004700*                             VIEW WERE NEVER WIRED TO AN OP
004800*                             PARAGRAPH AND HAD A FILLER WIDTH OFF
004900*                             BY THE 8 BYTES OF ADM-BADGE-STATUS.
005000*                             WIRED INTO 410/420/440/470/485,
005100*                             FILLER WIDTHS CORRECTED, AND THE
005200*                             GROUP GAP-CLOSE SHIFT TALLY ADDED.
005300******************************************************************
005400
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.     ACS2001.
005700 AUTHOR.         R. HASKELL.
005800 INSTALLATION.   DATA CENTER - BADGE AND ACCESS SECTION.
005900 DATE-WRITTEN.   03/14/1989.
006000 DATE-COMPILED.
006100 SECURITY.       COMPANY CONFIDENTIAL.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-370.
006600 OBJECT-COMPUTER.  IBM-370.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS VALID-TRAN-CODE IS "R""I""S""C""A""X""G""V"
007000     UPSI-0 IS ACS-TEST-RUN-SWITCH.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ADMTRAN  ASSIGN TO ADMTRAN
007500                     ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT EMPMAST  ASSIGN TO EMPMAST
007700                     ORGANIZATION IS INDEXED
007800                     ACCESS MODE IS RANDOM
007900                     RECORD KEY IS EM-EMPLOYEE-ID
008000                     FILE STATUS IS EMPMAST-FILE-STATUS.
008100     SELECT BADGMAST ASSIGN TO BADGMAST
008200                     ORGANIZATION IS INDEXED
008300                     ACCESS MODE IS RANDOM
008400                     RECORD KEY IS BM-BADGE-ID
008500                     FILE STATUS IS BADGMAST-FILE-STATUS.
008600     SELECT GRPMAST  ASSIGN TO GRPMAST
008700                     ORGANIZATION IS INDEXED
008800                     ACCESS MODE IS RANDOM
008900                     RECORD KEY IS GM-GROUP-ID
009000                     FILE STATUS IS GRPMAST-FILE-STATUS.
009100     SELECT RESMAST  ASSIGN TO RESMAST
009200                     ORGANIZATION IS INDEXED
009300                     ACCESS MODE IS RANDOM
009400                     RECORD KEY IS RSM-RESOURCE-ID
009500                     FILE STATUS IS RESMAST-FILE-STATUS.
009600     SELECT ADMRJCT  ASSIGN TO ADMRJCT
009700                     ORGANIZATION IS LINE SEQUENTIAL
009800                     FILE STATUS IS ADMRJCT-FILE-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  ADMTRAN
010400     RECORDING MODE IS F.
010500 01  ADM-TRANSACTION-RECORD.
010600     05  ADM-TRAN-CODE             PIC X(02).
010700         88  ADM-REGISTER-EMPLOYEE        VALUE "RE".
010800         88  ADM-ISSUE-BADGE               VALUE "IB".
010900         88  ADM-SET-BADGE-STATUS           VALUE "SB".
011000         88  ADM-CREATE-GROUP               VALUE "CG".
011100         88  ADM-ASSIGN-GROUP               VALUE "AG".
011200         88  ADM-REMOVE-GROUP               VALUE "XG".
011300         88  ADM-REGISTER-RESOURCE          VALUE "RR".
011400         88  ADM-SET-RESOURCE-STATE         VALUE "SR".
011500         88  ADM-GRANT-RESOURCE             VALUE "GR".
011600         88  ADM-REVOKE-RESOURCE            VALUE "VR".
011700     05  ADM-EMPLOYEE-ID           PIC X(10).
011800     05  ADM-EMPLOYEE-NAME         PIC X(30).
011900     05  ADM-BADGE-ID              PIC X(10).
012000     05  ADM-BADGE-STATUS          PIC X(08).
012100     05  ADM-GROUP-ID              PIC X(10).
012200     05  ADM-GROUP-NAME            PIC X(30).
012300     05  ADM-RESOURCE-ID           PIC X(10).
012400     05  ADM-RESOURCE-NAME         PIC X(30).
012500     05  ADM-RESOURCE-TYPE         PIC X(08).
012600     05  ADM-RESOURCE-STATE        PIC X(09).
012700     05  FILLER                    PIC X(09).
012800*
012900*    THE SAME 157-BYTE CARD IMAGE IS READ FOR EVERY TRANSACTION
013000*    CODE.  THESE REDEFINES GIVE THE OP PARAGRAPHS THAT ACTUALLY
013100*    MAINTAIN A MASTER A NAME FOR WHAT THEY PULL OFF THE CARD -
013200*    THE SHARED LOOKUP/REJECT PARAGRAPHS KEEP READING THE BASE
013300*    RECORD, SINCE THEY TOUCH FIELDS FROM MORE THAN ONE VIEW.
013400*
013500*    B-0080 (040908 JLK) - GROUP-TRAN-VIEW AND RESOURCE-TRAN-VIEW
013600*    HAD NEVER BEEN REFERENCED BY ANY PARAGRAPH, AND THEIR FILLER
013700*    WIDTHS WERE OFF BY THE 8 BYTES OF ADM-BADGE-STATUS - WIRED
013800*    THEM INTO 440/470/485 BELOW AND CORRECTED THE ALIGNMENT.
013900*
014000 01  ADM-EMPLOYEE-TRAN-VIEW REDEFINES ADM-TRANSACTION-RECORD.
014100     05  ADM-EMV-TRAN-CODE         PIC X(02).
014200     05  ADM-EMV-EMPLOYEE-ID       PIC X(10).
014300     05  ADM-EMV-EMPLOYEE-NAME     PIC X(30).
014400     05  ADM-EMV-BADGE-ID          PIC X(10).
014500     05  FILLER                    PIC X(105).
014600 01  ADM-GROUP-TRAN-VIEW REDEFINES ADM-TRANSACTION-RECORD.
014700     05  ADM-GTV-TRAN-CODE         PIC X(02).
014800     05  FILLER                    PIC X(58).
014900     05  ADM-GTV-GROUP-ID          PIC X(10).
015000     05  ADM-GTV-GROUP-NAME        PIC X(30).
015100     05  FILLER                    PIC X(57).
015200 01  ADM-RESOURCE-TRAN-VIEW REDEFINES ADM-TRANSACTION-RECORD.
015300     05  ADM-RTV-TRAN-CODE         PIC X(02).
015400     05  FILLER                    PIC X(98).
015500     05  ADM-RTV-RESOURCE-ID       PIC X(10).
015600     05  ADM-RTV-RESOURCE-NAME     PIC X(30).
015700     05  ADM-RTV-RESOURCE-TYPE     PIC X(08).
015800     05  ADM-RTV-RESOURCE-STATE    PIC X(09).
015900
016000 FD  EMPMAST
016100     RECORD CONTAINS 257 CHARACTERS.
016200 01  EMPLOYEE-MASTER-RECORD.
016300     05  EM-EMPLOYEE-ID            PIC X(10).
016400     05  EM-EMPLOYEE-NAME          PIC X(30).
016500     05  EM-EMPLOYEE-BADGE-ID      PIC X(10).
016600     05  EM-EMPLOYEE-GROUP-COUNT   PIC 9(02).
016700     05  EM-EMPLOYEE-GROUP-TABLE OCCURS 20 TIMES
016800             INDEXED BY EM-GROUP-INDEX.
016900         10  EM-EMPLOYEE-GROUP-ID  PIC X(10).
017000     05  FILLER                    PIC X(05).
017100
017200 FD  BADGMAST
017300     RECORD CONTAINS 32 CHARACTERS.
017400 01  BADGE-MASTER-RECORD.
017500     05  BM-BADGE-ID               PIC X(10).
017600     05  BM-BADGE-STATUS           PIC X(08).
017700         88  BM-STATUS-ACTIVE            VALUE "ACTIVE  ".
017800     05  BM-BADGE-EMPLOYEE-ID      PIC X(10).
017900     05  FILLER                    PIC X(04).
018000
018100 FD  GRPMAST
018200     RECORD CONTAINS 247 CHARACTERS.
018300 01  GROUP-MASTER-RECORD.
018400     05  GM-GROUP-ID               PIC X(10).
018500     05  GM-GROUP-NAME             PIC X(30).
018600     05  GM-GROUP-RESOURCE-COUNT   PIC 9(02).
018700     05  GM-GROUP-RESOURCE-TABLE OCCURS 20 TIMES
018800             INDEXED BY GM-RESOURCE-INDEX.
018900         10  GM-GROUP-RESOURCE-ID  PIC X(10).
019000     05  FILLER                    PIC X(05).
019100
019200 FD  RESMAST
019300     RECORD CONTAINS 62 CHARACTERS.
019400 01  RESOURCE-MASTER-RECORD.
019500     05  RSM-RESOURCE-ID           PIC X(10).
019600     05  RSM-RESOURCE-NAME         PIC X(30).
019700     05  RSM-RESOURCE-TYPE         PIC X(08).
019800     05  RSM-RESOURCE-STATE        PIC X(09).
019900     05  FILLER                    PIC X(05).
020000
020100 FD  ADMRJCT
020200     RECORDING MODE IS F.
020300 01  ADM-REJECT-RECORD.
020400     05  ADR-TRAN-CODE             PIC X(02).
020500     05  ADR-KEY-FIELD             PIC X(10).
020600     05  ADR-REASON-TEXT           PIC X(30).
020700     05  FILLER                    PIC X(09).
020800
020900 WORKING-STORAGE SECTION.
021000
021100*    B-0080 (040908 JLK) - STANDALONE COUNTER FOR THE GROUP-GAP
021200*    SHIFT TALLY (626-COUNT-GROUP-GAP-SHIFT).
021300 77  WS-GROUP-GAP-SHIFTS           PIC S9(05) COMP VALUE ZERO.
021400 01  SWITCHES.
021500     05  ADMTRAN-EOF-SWITCH        PIC X   VALUE "N".
021600         88  ADMTRAN-EOF                   VALUE "Y".
021700     05  MASTER-FOUND-SWITCH       PIC X   VALUE "N".
021800         88  MASTER-FOUND                  VALUE "Y".
021900     05  SECOND-MASTER-FOUND-SWITCH PIC X  VALUE "N".
022000         88  SECOND-MASTER-FOUND           VALUE "Y".
022100     05  TRANSACTION-REJECTED-SWITCH PIC X VALUE "N".
022200         88  TRANSACTION-REJECTED          VALUE "Y".
022300     05  FILLER                    PIC X(01) VALUE SPACE.
022400
022500 01  FILE-STATUS-FIELDS.
022600     05  EMPMAST-FILE-STATUS       PIC X(02).
022700         88  EMPMAST-SUCCESSFUL         VALUE "00".
022800     05  BADGMAST-FILE-STATUS      PIC X(02).
022900         88  BADGMAST-SUCCESSFUL        VALUE "00".
023000     05  GRPMAST-FILE-STATUS       PIC X(02).
023100         88  GRPMAST-SUCCESSFUL         VALUE "00".
023200     05  RESMAST-FILE-STATUS       PIC X(02).
023300         88  RESMAST-SUCCESSFUL         VALUE "00".
023400     05  ADMRJCT-FILE-STATUS       PIC X(02).
023500         88  ADMRJCT-SUCCESSFUL         VALUE "00".
023600     05  FILLER                    PIC X(01) VALUE SPACE.
023700
023800 01  WS-RUN-COUNTERS.
023900     05  WS-TRANSACTIONS-READ      PIC S9(07) COMP VALUE ZERO.
024000     05  WS-TRANSACTIONS-APPLIED   PIC S9(07) COMP VALUE ZERO.
024100     05  WS-TRANSACTIONS-REJECTED  PIC S9(07) COMP VALUE ZERO.
024200     05  FILLER                    PIC X(01) VALUE SPACE.
024300
024400 01  WS-WORK-FIELDS.
024500     05  WS-REJECT-REASON          PIC X(30) VALUE SPACES.
024600     05  WS-SEARCH-INDEX           PIC S9(04) COMP VALUE ZERO.
024700     05  WS-FREE-SLOT              PIC S9(04) COMP VALUE ZERO.
024800     05  WS-ENTRY-FOUND-SWITCH     PIC X     VALUE "N".
024900         88  WS-ENTRY-FOUND               VALUE "Y".
025000     05  FILLER                    PIC X(01) VALUE SPACE.
025100
025200 PROCEDURE DIVISION.
025300
025400******************************************************************
025500*    000-MAINTAIN-MASTER-FILES
025600*    OPENS ALL FILES, PROCESSES EVERY TRANSACTION ON ADMTRAN, AND
025700*    REPORTS THE ACCEPT/REJECT COUNTS FOR THE RUN.
025800******************************************************************
025900 000-MAINTAIN-MASTER-FILES.
026000
026100     OPEN INPUT  ADMTRAN
026200          I-O    EMPMAST
026300                 BADGMAST
026400                 GRPMAST
026500                 RESMAST
026600          OUTPUT ADMRJCT.
026700     PERFORM 300-MAINTAIN-MASTER-RECORD
026800         UNTIL ADMTRAN-EOF.
026900     CLOSE ADMTRAN EMPMAST BADGMAST GRPMAST RESMAST ADMRJCT.
027000     DISPLAY "ACS2001 TRANSACTIONS READ.....: "
027100             WS-TRANSACTIONS-READ.
027200     DISPLAY "ACS2001 TRANSACTIONS APPLIED...: "
027300             WS-TRANSACTIONS-APPLIED.
027400     DISPLAY "ACS2001 TRANSACTIONS REJECTED..: "
027500             WS-TRANSACTIONS-REJECTED.
027600     DISPLAY "ACS2001 GROUP GAP SLOTS SHIFTED: "
027700             WS-GROUP-GAP-SHIFTS.
027800     STOP RUN.
027900
028000******************************************************************
028100*    300-MAINTAIN-MASTER-RECORD
028200*    READS ONE TRANSACTION AND DISPATCHES IT BY TRAN CODE. EACH
028300*    OP PARAGRAPH SETS TRANSACTION-REJECTED IF THE OP FAILS ITS
028400*    REJECT-IF-EXISTS/REJECT-IF-MISSING RULE.
028500******************************************************************
028600 300-MAINTAIN-MASTER-RECORD.
028700
028800     PERFORM 310-READ-ADMIN-TRANSACTION.
028900     IF NOT ADMTRAN-EOF
029000         ADD 1 TO WS-TRANSACTIONS-READ
029100         MOVE "N" TO TRANSACTION-REJECTED-SWITCH
029200         MOVE SPACES TO WS-REJECT-REASON
029300         EVALUATE TRUE
029400             WHEN ADM-REGISTER-EMPLOYEE
029500                  PERFORM 410-REGISTER-EMPLOYEE
029600             WHEN ADM-ISSUE-BADGE
029700                  PERFORM 420-ISSUE-BADGE
029800             WHEN ADM-SET-BADGE-STATUS
029900                  PERFORM 430-SET-BADGE-STATUS
030000             WHEN ADM-CREATE-GROUP
030100                  PERFORM 440-CREATE-GROUP
030200             WHEN ADM-ASSIGN-GROUP
030300                  PERFORM 450-ASSIGN-EMPLOYEE-TO-GROUP
030400             WHEN ADM-REMOVE-GROUP
030500                  PERFORM 460-REMOVE-EMPLOYEE-FROM-GROUP
030600             WHEN ADM-REGISTER-RESOURCE
030700                  PERFORM 470-REGISTER-RESOURCE
030800             WHEN ADM-SET-RESOURCE-STATE
030900                  PERFORM 485-SET-RESOURCE-STATE
031000             WHEN ADM-GRANT-RESOURCE
031100                  PERFORM 490-GRANT-RESOURCE-TO-GROUP
031200             WHEN ADM-REVOKE-RESOURCE
031300                  PERFORM 495-REVOKE-RESOURCE-FROM-GROUP
031400             WHEN OTHER
031500                  MOVE "UNKNOWN TRANSACTION CODE" TO
031600                       WS-REJECT-REASON
031700                  SET TRANSACTION-REJECTED TO TRUE
031800         END-EVALUATE
031900         IF TRANSACTION-REJECTED
032000             PERFORM 700-WRITE-REJECT-RECORD
032100             ADD 1 TO WS-TRANSACTIONS-REJECTED
032200         ELSE
032300             ADD 1 TO WS-TRANSACTIONS-APPLIED
032400         END-IF
032500     END-IF.
032600
032700 310-READ-ADMIN-TRANSACTION.
032800
032900     READ ADMTRAN INTO ADM-TRANSACTION-RECORD
033000         AT END
033100             SET ADMTRAN-EOF TO TRUE.
033200
033300******************************************************************
033400*    410-REGISTER-EMPLOYEE
033500*    REJECT IF EMPLOYEE-ID ALREADY ON FILE, ELSE ADD A NEW
033600*    EMPLOYEE RECORD WITH ZERO GROUP MEMBERSHIPS.
033700******************************************************************
033800 410-REGISTER-EMPLOYEE.
033900
034000     MOVE ADM-EMV-EMPLOYEE-ID TO EM-EMPLOYEE-ID.
034100     READ EMPMAST
034200         INVALID KEY
034300             SET MASTER-FOUND TO FALSE
034400         NOT INVALID KEY
034500             SET MASTER-FOUND TO TRUE
034600     END-READ.
034700     IF MASTER-FOUND
034800         MOVE "EMPLOYEE ALREADY ON FILE" TO WS-REJECT-REASON
034900         SET TRANSACTION-REJECTED TO TRUE
035000     ELSE
035100         INITIALIZE EMPLOYEE-MASTER-RECORD
035200         MOVE ADM-EMV-EMPLOYEE-ID TO EM-EMPLOYEE-ID
035300         MOVE ADM-EMV-EMPLOYEE-NAME TO EM-EMPLOYEE-NAME
035400         MOVE SPACES              TO EM-EMPLOYEE-BADGE-ID
035500         MOVE ZERO                TO EM-EMPLOYEE-GROUP-COUNT
035600         WRITE EMPLOYEE-MASTER-RECORD
035700             INVALID KEY
035800                 MOVE "EMPMAST WRITE FAILED" TO WS-REJECT-REASON
035900                 SET TRANSACTION-REJECTED TO TRUE
036000         END-WRITE
036100     END-IF.
036200
036300******************************************************************
036400*    420-ISSUE-BADGE
036500*    REJECT IF EMPLOYEE NOT ON FILE OR BADGE-ID ALREADY ON FILE,
036600*    ELSE ADD THE BADGE (STATUS ACTIVE) AND BIND IT TO THE
036700*    EMPLOYEE RECORD.
036800******************************************************************
036900 420-ISSUE-BADGE.
037000
037100     MOVE ADM-EMV-EMPLOYEE-ID TO EM-EMPLOYEE-ID.
037200     READ EMPMAST
037300         INVALID KEY
037400             SET MASTER-FOUND TO FALSE
037500         NOT INVALID KEY
037600             SET MASTER-FOUND TO TRUE
037700     END-READ.
037800     IF NOT MASTER-FOUND
037900         MOVE "EMPLOYEE NOT ON FILE" TO WS-REJECT-REASON
038000         SET TRANSACTION-REJECTED TO TRUE
038100     ELSE
038200         MOVE ADM-EMV-BADGE-ID TO BM-BADGE-ID
038300         READ BADGMAST
038400             INVALID KEY
038500                 SET SECOND-MASTER-FOUND TO FALSE
038600             NOT INVALID KEY
038700                 SET SECOND-MASTER-FOUND TO TRUE
038800         END-READ
038900         IF SECOND-MASTER-FOUND
039000             MOVE "BADGE ALREADY ON FILE" TO WS-REJECT-REASON
039100             SET TRANSACTION-REJECTED TO TRUE
039200         ELSE
039300             MOVE ADM-EMV-BADGE-ID    TO BM-BADGE-ID
039400             MOVE "ACTIVE  "          TO BM-BADGE-STATUS
039500             MOVE ADM-EMV-EMPLOYEE-ID TO BM-BADGE-EMPLOYEE-ID
039600             WRITE BADGE-MASTER-RECORD
039700                 INVALID KEY
039800                     MOVE "BADGMAST WRITE FAILED" TO
039900                          WS-REJECT-REASON
040000                     SET TRANSACTION-REJECTED TO TRUE
040100             END-WRITE
040200             IF NOT TRANSACTION-REJECTED
040300                 MOVE ADM-BADGE-ID TO EM-EMPLOYEE-BADGE-ID
040400                 REWRITE EMPLOYEE-MASTER-RECORD
040500                     INVALID KEY
040600                         MOVE "EMPMAST REWRITE FAILED" TO
040700                              WS-REJECT-REASON
040800                         SET TRANSACTION-REJECTED TO TRUE
040900                 END-REWRITE
041000             END-IF
041100         END-IF
041200     END-IF.
041300
041400******************************************************************
041500*    430-SET-BADGE-STATUS
041600*    REJECT IF BADGE NOT ON FILE, ELSE REWRITE BADGE-STATUS.
041700******************************************************************
041800 430-SET-BADGE-STATUS.
041900
042000     MOVE ADM-BADGE-ID TO BM-BADGE-ID.
042100     READ BADGMAST
042200         INVALID KEY
042300             SET MASTER-FOUND TO FALSE
042400         NOT INVALID KEY
042500             SET MASTER-FOUND TO TRUE
042600     END-READ.
042700     IF NOT MASTER-FOUND
042800         MOVE "BADGE NOT ON FILE" TO WS-REJECT-REASON
042900         SET TRANSACTION-REJECTED TO TRUE
043000     ELSE
043100         MOVE ADM-BADGE-STATUS TO BM-BADGE-STATUS
043200         REWRITE BADGE-MASTER-RECORD
043300             INVALID KEY
043400                 MOVE "BADGMAST REWRITE FAILED" TO
043500                      WS-REJECT-REASON
043600                 SET TRANSACTION-REJECTED TO TRUE
043700         END-REWRITE
043800     END-IF.
043900
044000******************************************************************
044100*    440-CREATE-GROUP
044200*    REJECT IF GROUP-ID ALREADY ON FILE, ELSE ADD A NEW GROUP
044300*    RECORD WITH ZERO RESOURCE GRANTS.
044400******************************************************************
044500 440-CREATE-GROUP.
044600
044700     MOVE ADM-GTV-GROUP-ID TO GM-GROUP-ID.
044800     READ GRPMAST
044900         INVALID KEY
045000             SET MASTER-FOUND TO FALSE
045100         NOT INVALID KEY
045200             SET MASTER-FOUND TO TRUE
045300     END-READ.
045400     IF MASTER-FOUND
045500         MOVE "GROUP ALREADY ON FILE" TO WS-REJECT-REASON
045600         SET TRANSACTION-REJECTED TO TRUE
045700     ELSE
045800         INITIALIZE GROUP-MASTER-RECORD
045900         MOVE ADM-GTV-GROUP-ID    TO GM-GROUP-ID
046000         MOVE ADM-GTV-GROUP-NAME  TO GM-GROUP-NAME
046100         MOVE ZERO                TO GM-GROUP-RESOURCE-COUNT
046200         WRITE GROUP-MASTER-RECORD
046300             INVALID KEY
046400                 MOVE "GRPMAST WRITE FAILED" TO WS-REJECT-REASON
046500                 SET TRANSACTION-REJECTED TO TRUE
046600         END-WRITE
046700     END-IF.
046800
046900******************************************************************
047000*    450-ASSIGN-EMPLOYEE-TO-GROUP
047100*    REJECT IF EMPLOYEE OR GROUP NOT ON FILE. OTHERWISE ADD THE
047200*    GROUP-ID TO THE EMPLOYEE'S GROUP LIST - NO DUPLICATES (SET
047300*    SEMANTICS ON AN OCCURS TABLE - B-0031).
047400******************************************************************
047500 450-ASSIGN-EMPLOYEE-TO-GROUP.
047600
047700     PERFORM 480-READ-EMPLOYEE-AND-GROUP.
047800     IF NOT TRANSACTION-REJECTED
047900         PERFORM 600-FIND-GROUP-IN-EMPLOYEE
048000         IF WS-ENTRY-FOUND
048100             CONTINUE
048200         ELSE
048300             PERFORM 610-FIND-FREE-EMPLOYEE-GROUP-SLOT
048400             IF WS-FREE-SLOT = ZERO
048500                 MOVE "EMPLOYEE GROUP TABLE FULL" TO
048600                      WS-REJECT-REASON
048700                 SET TRANSACTION-REJECTED TO TRUE
048800             ELSE
048900                 MOVE ADM-GROUP-ID TO
049000                      EM-EMPLOYEE-GROUP-ID (WS-FREE-SLOT)
049100                 ADD 1 TO EM-EMPLOYEE-GROUP-COUNT
049200                 REWRITE EMPLOYEE-MASTER-RECORD
049300                     INVALID KEY
049400                         MOVE "EMPMAST REWRITE FAILED" TO
049500                              WS-REJECT-REASON
049600                         SET TRANSACTION-REJECTED TO TRUE
049700                 END-REWRITE
049800             END-IF
049900         END-IF
050000     END-IF.
050100
050200******************************************************************
050300*    460-REMOVE-EMPLOYEE-FROM-GROUP
050400*    REJECT IF EMPLOYEE OR GROUP NOT ON FILE. REMOVING AN ABSENT
050500*    MEMBERSHIP IS A NO-OP, NOT A REJECT (B-0048).
050600******************************************************************
050700 460-REMOVE-EMPLOYEE-FROM-GROUP.
050800
050900     PERFORM 480-READ-EMPLOYEE-AND-GROUP.
051000     IF NOT TRANSACTION-REJECTED
051100         PERFORM 600-FIND-GROUP-IN-EMPLOYEE
051200         IF WS-ENTRY-FOUND
051300             PERFORM 620-CLOSE-EMPLOYEE-GROUP-GAP
051400             REWRITE EMPLOYEE-MASTER-RECORD
051500                 INVALID KEY
051600                     MOVE "EMPMAST REWRITE FAILED" TO
051700                          WS-REJECT-REASON
051800                     SET TRANSACTION-REJECTED TO TRUE
051900             END-REWRITE
052000         END-IF
052100     END-IF.
052200
052300******************************************************************
052400*    480-READ-EMPLOYEE-AND-GROUP
052500*    SHARED BY ASSIGN AND REMOVE - LOOKS UP BOTH THE EMPLOYEE AND
052600*    THE GROUP AND REJECTS IF EITHER IS MISSING.
052700******************************************************************
052800 480-READ-EMPLOYEE-AND-GROUP.
052900
053000     MOVE ADM-EMPLOYEE-ID TO EM-EMPLOYEE-ID.
053100     READ EMPMAST
053200         INVALID KEY
053300             SET MASTER-FOUND TO FALSE
053400         NOT INVALID KEY
053500             SET MASTER-FOUND TO TRUE
053600     END-READ.
053700     MOVE ADM-GROUP-ID TO GM-GROUP-ID.
053800     READ GRPMAST
053900         INVALID KEY
054000             SET SECOND-MASTER-FOUND TO FALSE
054100         NOT INVALID KEY
054200             SET SECOND-MASTER-FOUND TO TRUE
054300     END-READ.
054400     IF NOT MASTER-FOUND
054500         MOVE "EMPLOYEE NOT ON FILE" TO WS-REJECT-REASON
054600         SET TRANSACTION-REJECTED TO TRUE
054700     ELSE
054800         IF NOT SECOND-MASTER-FOUND
054900             MOVE "GROUP NOT ON FILE" TO WS-REJECT-REASON
055000             SET TRANSACTION-REJECTED TO TRUE
055100         END-IF
055200     END-IF.
055300
055400******************************************************************
055500*    600-FIND-GROUP-IN-EMPLOYEE
055600*    LINEAR SCAN OF THE EMPLOYEE'S GROUP TABLE FOR ADM-GROUP-ID.
055700*    SETS WS-ENTRY-FOUND AND, WHEN FOUND, WS-SEARCH-INDEX TO THE
055800*    MATCHING OCCURRENCE.
055900******************************************************************
056000 600-FIND-GROUP-IN-EMPLOYEE.
056100
056200     MOVE "N" TO WS-ENTRY-FOUND-SWITCH.
056300     SET EM-GROUP-INDEX TO 1.
056400     SEARCH EM-EMPLOYEE-GROUP-TABLE
056500         AT END
056600             CONTINUE
056700         WHEN EM-EMPLOYEE-GROUP-ID (EM-GROUP-INDEX) =
056800              ADM-GROUP-ID
056900             SET WS-ENTRY-FOUND TO TRUE
057000             SET WS-SEARCH-INDEX TO EM-GROUP-INDEX
057100     END-SEARCH.
057200
057300******************************************************************
057400*    610-FIND-FREE-EMPLOYEE-GROUP-SLOT
057500*    RETURNS THE NEXT UNUSED OCCURRENCE (EM-EMPLOYEE-GROUP-COUNT
057600*    + 1) OR ZERO IF THE TABLE IS FULL.
057700******************************************************************
057800 610-FIND-FREE-EMPLOYEE-GROUP-SLOT.
057900
058000     IF EM-EMPLOYEE-GROUP-COUNT < 20
058100         COMPUTE WS-FREE-SLOT = EM-EMPLOYEE-GROUP-COUNT + 1
058200     ELSE
058300         MOVE ZERO TO WS-FREE-SLOT
058400     END-IF.
058500
058600******************************************************************
058700*    620-CLOSE-EMPLOYEE-GROUP-GAP
058800*    SHIFTS EVERY ENTRY AFTER WS-SEARCH-INDEX DOWN ONE SLOT AND
058900*    DECREMENTS THE GROUP COUNT, KEEPING THE TABLE DENSE. EACH
059000*    SHIFT IS ITS OWN PARAGRAPH, PERFORMED ONCE PER OCCURRENCE -
059100*    NO INLINE LOOP BODY (B-0074).
059200******************************************************************
059300*    B-0080 (040908 JLK) - SHIFT IS NOW A PERFORM...THRU RANGE SO
059400*    626 CAN TALLY HOW MANY SLOTS MOVED, FOR THE RUN TRAILER.
059500 620-CLOSE-EMPLOYEE-GROUP-GAP.
059600
059700     PERFORM 625-SHIFT-ONE-EMPLOYEE-GROUP
059800         THRU 626-COUNT-GROUP-GAP-SHIFT-EXIT
059900         VARYING EM-GROUP-INDEX FROM WS-SEARCH-INDEX BY 1
060000         UNTIL EM-GROUP-INDEX NOT < EM-EMPLOYEE-GROUP-COUNT.
060100     IF EM-EMPLOYEE-GROUP-COUNT > 0
060200         SUBTRACT 1 FROM EM-EMPLOYEE-GROUP-COUNT
060300     END-IF.
060400
060500 625-SHIFT-ONE-EMPLOYEE-GROUP.
060600
060700     MOVE EM-EMPLOYEE-GROUP-ID (EM-GROUP-INDEX + 1)
060800       TO EM-EMPLOYEE-GROUP-ID (EM-GROUP-INDEX).
060900
061000 626-COUNT-GROUP-GAP-SHIFT.
061100
061200     ADD 1 TO WS-GROUP-GAP-SHIFTS.
061300
061400 626-COUNT-GROUP-GAP-SHIFT-EXIT.
061500     EXIT.
061600
061700******************************************************************
061800*    470-REGISTER-RESOURCE
061900*    REJECT IF RESOURCE-ID ALREADY ON FILE, ELSE ADD A NEW
062000*    RESOURCE RECORD, STATE DEFAULTED TO AVAILABLE.
062100******************************************************************
062200 470-REGISTER-RESOURCE.
062300
062400     MOVE ADM-RTV-RESOURCE-ID TO RSM-RESOURCE-ID.
062500     READ RESMAST
062600         INVALID KEY
062700             SET MASTER-FOUND TO FALSE
062800         NOT INVALID KEY
062900             SET MASTER-FOUND TO TRUE
063000     END-READ.
063100     IF MASTER-FOUND
063200         MOVE "RESOURCE ALREADY ON FILE" TO WS-REJECT-REASON
063300         SET TRANSACTION-REJECTED TO TRUE
063400     ELSE
063500         MOVE ADM-RTV-RESOURCE-ID TO RSM-RESOURCE-ID
063600         MOVE ADM-RTV-RESOURCE-NAME TO RSM-RESOURCE-NAME
063700         MOVE ADM-RTV-RESOURCE-TYPE TO RSM-RESOURCE-TYPE
063800         MOVE "AVAILABLE"         TO RSM-RESOURCE-STATE
063900         WRITE RESOURCE-MASTER-RECORD
064000             INVALID KEY
064100                 MOVE "RESMAST WRITE FAILED" TO WS-REJECT-REASON
064200                 SET TRANSACTION-REJECTED TO TRUE
064300         END-WRITE
064400     END-IF.
064500
064600******************************************************************
064700*    485-SET-RESOURCE-STATE
064800*    REJECT IF RESOURCE NOT ON FILE, ELSE REWRITE RESOURCE-STATE.
064900******************************************************************
065000 485-SET-RESOURCE-STATE.
065100
065200     MOVE ADM-RTV-RESOURCE-ID TO RSM-RESOURCE-ID.
065300     READ RESMAST
065400         INVALID KEY
065500             SET MASTER-FOUND TO FALSE
065600         NOT INVALID KEY
065700             SET MASTER-FOUND TO TRUE
065800     END-READ.
065900     IF NOT MASTER-FOUND
066000         MOVE "RESOURCE NOT ON FILE" TO WS-REJECT-REASON
066100         SET TRANSACTION-REJECTED TO TRUE
066200     ELSE
066300         MOVE ADM-RTV-RESOURCE-STATE TO RSM-RESOURCE-STATE
066400         REWRITE RESOURCE-MASTER-RECORD
066500             INVALID KEY
066600                 MOVE "RESMAST REWRITE FAILED" TO
066700                      WS-REJECT-REASON
066800                 SET TRANSACTION-REJECTED TO TRUE
066900         END-REWRITE
067000     END-IF.
067100
067200******************************************************************
067300*    490-GRANT-RESOURCE-TO-GROUP
067400*    REJECT IF GROUP OR RESOURCE NOT ON FILE. ADD THE RESOURCE-ID
067500*    TO THE GROUP'S GRANT LIST - NO DUPLICATES.
067600******************************************************************
067700 490-GRANT-RESOURCE-TO-GROUP.
067800
067900     PERFORM 496-READ-GROUP-AND-RESOURCE.
068000     IF NOT TRANSACTION-REJECTED
068100         PERFORM 630-FIND-RESOURCE-IN-GROUP
068200         IF WS-ENTRY-FOUND
068300             CONTINUE
068400         ELSE
068500             PERFORM 640-FIND-FREE-GROUP-RESOURCE-SLOT
068600             IF WS-FREE-SLOT = ZERO
068700                 MOVE "GROUP RESOURCE TABLE FULL" TO
068800                      WS-REJECT-REASON
068900                 SET TRANSACTION-REJECTED TO TRUE
069000             ELSE
069100                 MOVE ADM-RESOURCE-ID TO
069200                      GM-GROUP-RESOURCE-ID (WS-FREE-SLOT)
069300                 ADD 1 TO GM-GROUP-RESOURCE-COUNT
069400                 REWRITE GROUP-MASTER-RECORD
069500                     INVALID KEY
069600                         MOVE "GRPMAST REWRITE FAILED" TO
069700                              WS-REJECT-REASON
069800                         SET TRANSACTION-REJECTED TO TRUE
069900                 END-REWRITE
070000             END-IF
070100         END-IF
070200     END-IF.
070300
070400******************************************************************
070500*    495-REVOKE-RESOURCE-FROM-GROUP
070600*    REJECT IF GROUP OR RESOURCE NOT ON FILE. REVOKING AN ABSENT
070700*    GRANT IS A NO-OP, NOT A REJECT.
070800******************************************************************
070900 495-REVOKE-RESOURCE-FROM-GROUP.
071000
071100     PERFORM 496-READ-GROUP-AND-RESOURCE.
071200     IF NOT TRANSACTION-REJECTED
071300         PERFORM 630-FIND-RESOURCE-IN-GROUP
071400         IF WS-ENTRY-FOUND
071500             PERFORM 650-CLOSE-GROUP-RESOURCE-GAP
071600             REWRITE GROUP-MASTER-RECORD
071700                 INVALID KEY
071800                     MOVE "GRPMAST REWRITE FAILED" TO
071900                          WS-REJECT-REASON
072000                     SET TRANSACTION-REJECTED TO TRUE
072100             END-REWRITE
072200         END-IF
072300     END-IF.
072400
072500******************************************************************
072600*    496-READ-GROUP-AND-RESOURCE
072700*    SHARED BY GRANT AND REVOKE.
072800******************************************************************
072900 496-READ-GROUP-AND-RESOURCE.
073000
073100     MOVE ADM-GROUP-ID TO GM-GROUP-ID.
073200     READ GRPMAST
073300         INVALID KEY
073400             SET MASTER-FOUND TO FALSE
073500         NOT INVALID KEY
073600             SET MASTER-FOUND TO TRUE
073700     END-READ.
073800     MOVE ADM-RESOURCE-ID TO RSM-RESOURCE-ID.
073900     READ RESMAST
074000         INVALID KEY
074100             SET SECOND-MASTER-FOUND TO FALSE
074200         NOT INVALID KEY
074300             SET SECOND-MASTER-FOUND TO TRUE
074400     END-READ.
074500     IF NOT MASTER-FOUND
074600         MOVE "GROUP NOT ON FILE" TO WS-REJECT-REASON
074700         SET TRANSACTION-REJECTED TO TRUE
074800     ELSE
074900         IF NOT SECOND-MASTER-FOUND
075000             MOVE "RESOURCE NOT ON FILE" TO WS-REJECT-REASON
075100             SET TRANSACTION-REJECTED TO TRUE
075200         END-IF
075300     END-IF.
075400
075500******************************************************************
075600*    630-FIND-RESOURCE-IN-GROUP
075700******************************************************************
075800 630-FIND-RESOURCE-IN-GROUP.
075900
076000     MOVE "N" TO WS-ENTRY-FOUND-SWITCH.
076100     SET GM-RESOURCE-INDEX TO 1.
076200     SEARCH GM-GROUP-RESOURCE-TABLE
076300         AT END
076400             CONTINUE
076500         WHEN GM-GROUP-RESOURCE-ID (GM-RESOURCE-INDEX) =
076600              ADM-RESOURCE-ID
076700             SET WS-ENTRY-FOUND TO TRUE
076800             SET WS-SEARCH-INDEX TO GM-RESOURCE-INDEX
076900     END-SEARCH.
077000
077100******************************************************************
077200*    640-FIND-FREE-GROUP-RESOURCE-SLOT
077300******************************************************************
077400 640-FIND-FREE-GROUP-RESOURCE-SLOT.
077500
077600     IF GM-GROUP-RESOURCE-COUNT < 20
077700         COMPUTE WS-FREE-SLOT = GM-GROUP-RESOURCE-COUNT + 1
077800     ELSE
077900         MOVE ZERO TO WS-FREE-SLOT
078000     END-IF.
078100
078200******************************************************************
078300*    650-CLOSE-GROUP-RESOURCE-GAP
078400*    SAME ONE-PARAGRAPH-PER-SHIFT STYLE AS 620 ABOVE (B-0074).
078500******************************************************************
078600 650-CLOSE-GROUP-RESOURCE-GAP.
078700
078800     PERFORM 655-SHIFT-ONE-GROUP-RESOURCE
078900         VARYING GM-RESOURCE-INDEX FROM WS-SEARCH-INDEX BY 1
079000         UNTIL GM-RESOURCE-INDEX NOT < GM-GROUP-RESOURCE-COUNT.
079100     IF GM-GROUP-RESOURCE-COUNT > 0
079200         SUBTRACT 1 FROM GM-GROUP-RESOURCE-COUNT
079300     END-IF.
079400
079500 655-SHIFT-ONE-GROUP-RESOURCE.
079600
079700     MOVE GM-GROUP-RESOURCE-ID (GM-RESOURCE-INDEX + 1)
079800       TO GM-GROUP-RESOURCE-ID (GM-RESOURCE-INDEX).
079900
080000******************************************************************
080100*    700-WRITE-REJECT-RECORD
080200*    WRITES THE TRAN CODE, A KEY FIELD AND THE REJECT REASON TO
080300*    ADMRJCT FOR OPERATOR REVIEW (B-0062).
080400******************************************************************
080500 700-WRITE-REJECT-RECORD.
080600
080700     MOVE ADM-TRAN-CODE    TO ADR-TRAN-CODE.
080800     MOVE WS-REJECT-REASON TO ADR-REASON-TEXT.
080900     EVALUATE TRUE
081000         WHEN ADM-REGISTER-EMPLOYEE
081100             MOVE ADM-EMPLOYEE-ID TO ADR-KEY-FIELD
081200         WHEN ADM-ISSUE-BADGE OR ADM-SET-BADGE-STATUS
081300             MOVE ADM-BADGE-ID TO ADR-KEY-FIELD
081400         WHEN ADM-CREATE-GROUP OR ADM-ASSIGN-GROUP OR
081500              ADM-REMOVE-GROUP
081600             MOVE ADM-GROUP-ID TO ADR-KEY-FIELD
081700         WHEN ADM-REGISTER-RESOURCE OR ADM-SET-RESOURCE-STATE OR
081800              ADM-GRANT-RESOURCE OR ADM-REVOKE-RESOURCE
081900             MOVE ADM-RESOURCE-ID TO ADR-KEY-FIELD
082000         WHEN OTHER
082100             MOVE SPACES TO ADR-KEY-FIELD
082200     END-EVALUATE.
082300     WRITE ADM-REJECT-RECORD
082400         INVALID KEY
082500             DISPLAY "ADMRJCT WRITE ERROR - " WS-REJECT-REASON.
