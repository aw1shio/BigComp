000100******************************************************************
000200*    PROGRAM.........: ACS1001
000300*    TITLE...........: ACCESS CONTROL SYSTEM - AUDIT LOG QUERY
000400*    AUTHOR..........: B. STEARNS
000500*    INSTALLATION....: DATA CENTER - BADGE & ACCESS SECTION
000600*    DATE-WRITTEN....: 01/09/1990
000700*    DATE-COMPILED...:
000800*    SECURITY........: COMPANY CONFIDENTIAL
000900******************************************************************
001000*    PURPOSE: READS ONE QUERY CONTROL CARD FROM ACSQRYC, THEN
001100*    MAKES A SINGLE SEQUENTIAL PASS OF THE ACSLOGF AUDIT LOG,
001200*    LISTING EVERY LOG ENTRY THAT SATISFIES THE QUERY'S FILTER
001300*    KIND AND TIMESTAMP RANGE. THIS IS A READ-ONLY PROGRAM - IT
001400*    NEVER UPDATES ACSLOGF.
001500******************************************************************
001600*    CHANGE LOG
001700*-----------------------------------------------------------------
001800*    DATE     BY    TPR/REQ   DESCRIPTION
001900*-----------------------------------------------------------------
002000*    010990   BS    B-0011    ORIGINAL PROGRAM - LIST-ALL AND
002100*                             BY-EMPLOYEE QUERY KINDS ONLY.
002200*    061692   JLK   B-0024    BY-RESOURCE QUERY KIND ADDED.
002300*    030895   RH    B-0040    DENIED-ONLY QUERY KIND ADDED - ANY
002400*                             REASON CODE OTHER THAN ALLOW.
002500*    021499   RH    Y2K-005   QUERY RANGE FIELDS CONFIRMED 14-
002600*                             DIGIT (CCYYMMDDHHMISS) - NO 2-DIGIT
002700*                             YEAR FIELDS FOUND IN THIS PROGRAM.
002800*    072600   JLK   B-0057    RANGE BOUNDS MADE INCLUSIVE AT BOTH
002900*                             ENDS - WAS EXCLUSIVE ON THE END
003000*                             TIMESTAMP, OPERATORS KEPT MISSING
003100*                             THE LAST ENTRY OF THE DAY.
003200*    041702   RH    B-0063    MATCH COUNT ADDED TO THE TRAILER
003300*                             DISPLAY LINE.
003400*    081206   RH    B-0079    LIST-ALL QUERY KIND DROPPED - AUDIT
003500*                             REQUESTS MUST NAME A BADGE, EMPLOYEE
003600*                             OR RESOURCE. BY-BADGE ADDED IN ITS
003700*                             PLACE SO A SINGLE CARD CAN BE FILED
003800*                             PER CREDENTIAL. LOG-ENTRY-RECORD NOW
003900*                             CARRIES LE-DECISION AND A 20-BYTE
004000*                             REASON CODE TO MATCH ACS3000; THE
004100*                             DENIED-ONLY FILTER NOW TESTS THE
004200*                             DECISION BYTE INSTEAD OF COMPARING
004300*                             REASON CODE TO THE LITERAL "ALLOW".
004400*    040908   JLK   B-0080    LOG-ENTRY-RECORD'S LE-RESULT-MESSAGE
004500*                             DROPPED - NEVER PART OF THE AUDITED
004600*                             LAYOUT, AND ACS3000 NO LONGER WRITES
004700*                             ONE. LOG-ENTRY-REASON-VIEW'S TRAILING
004800*                             FILLER SHORTENED TO MATCH THE NOW-
004900*                             SHORTER RECORD. 260'S DISPLAY LINE
005000*                             DROPPED THE MESSAGE COLUMN.
005100******************************************************************
005200
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     ACS1001.
005500 AUTHOR.         B. STEARNS.
005600 INSTALLATION.   DATA CENTER - BADGE AND ACCESS SECTION.
005700 DATE-WRITTEN.   01/09/1990.
005800 DATE-COMPILED.
005900 SECURITY.       COMPANY CONFIDENTIAL.
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-370.
006400 OBJECT-COMPUTER.  IBM-370.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS VALID-QUERY-KIND IS "B""E""R""D"
006800     UPSI-0 IS ACS-TEST-RUN-SWITCH.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ACSQRYC  ASSIGN TO ACSQRYC
007300                     ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT ACSLOGF  ASSIGN TO ACSLOGF
007500                     ORGANIZATION IS LINE SEQUENTIAL.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  ACSQRYC
008100     RECORDING MODE IS F.
008200 01  QUERY-CONTROL-RECORD.
008300     05  QC-QUERY-KIND             PIC X(01).
008400         88  QC-BY-BADGE                  VALUE "B".
008500         88  QC-BY-EMPLOYEE               VALUE "E".
008600         88  QC-BY-RESOURCE                VALUE "R".
008700         88  QC-DENIED-ONLY                 VALUE "D".
008800     05  QC-BADGE-ID               PIC X(10).
008900     05  QC-EMPLOYEE-ID            PIC X(10).
009000     05  QC-RESOURCE-ID            PIC X(10).
009100     05  QC-RANGE-START-TIMESTAMP  PIC 9(14).
009200     05  QC-RANGE-END-TIMESTAMP    PIC 9(14).
009300     05  FILLER                    PIC X(05).
009400*
009500*    BY-BADGE, BY-EMPLOYEE AND BY-RESOURCE CARDS ONLY EVER FILL
009600*    ONE OF THE THREE ID FIELDS - THIS VIEW LETS 235/240/250
009700*    REFER TO "THE KEY THE OPERATOR PUNCHED" WITHOUT CARING
009800*    WHICH COLUMN IT CAME FROM (B-0079).
009900*
010000 01  QUERY-CONTROL-KEY-VIEW REDEFINES QUERY-CONTROL-RECORD.
010100     05  QCKV-QUERY-KIND           PIC X(01).
010200     05  QCKV-KEY-VALUE            PIC X(10).
010300     05  FILLER                    PIC X(53).
010400
010500 FD  ACSLOGF
010600     RECORDING MODE IS F.
010700 01  LOG-ENTRY-RECORD.
010800     05  LE-LOG-ID                 PIC 9(09).
010900     05  LE-LOG-TIMESTAMP          PIC 9(14).
011000     05  LE-BADGE-ID               PIC X(10).
011100     05  LE-EMPLOYEE-ID            PIC X(10).
011200     05  LE-RESOURCE-ID            PIC X(10).
011300     05  LE-DECISION               PIC X(05).
011400         88  LE-ALLOW                   VALUE "ALLOW".
011500         88  LE-DENY                    VALUE "DENY ".
011600     05  LE-REASON-CODE            PIC X(20).
011700     05  FILLER                    PIC X(05).
011800*
011900*    DISPLAY-LINE BUILDING IS EASIER WORKING FROM A SPLIT-OUT
012000*    DATE/TIME VIEW THAN FROM THE PACKED 14-DIGIT TIMESTAMP.
012100*
012200 01  LOG-ENTRY-DATE-VIEW REDEFINES LOG-ENTRY-RECORD.
012300     05  LEDV-LOG-ID               PIC 9(09).
012400     05  LEDV-LOG-DATE             PIC 9(08).
012500     05  LEDV-LOG-TIME             PIC 9(06).
012600     05  FILLER                    PIC X(45).
012700*
012800*    DECISION AND REASON VIEWED TOGETHER - KEPT FOR WHOEVER NEXT
012900*    ADDS A FILTER THAT NEEDS BOTH BYTES IN ONE REFERENCE-
013000*    MODIFIABLE GROUP INSTEAD OF TWO SEPARATE ELEMENTARY MOVES.
013100*
013200 01  LOG-ENTRY-REASON-VIEW REDEFINES LOG-ENTRY-RECORD.
013300     05  LRV-LOG-ID                PIC 9(09).
013400     05  LRV-LOG-TIMESTAMP         PIC 9(14).
013500     05  FILLER                    PIC X(30).
013600     05  LRV-DECISION              PIC X(05).
013700     05  LRV-REASON-CODE           PIC X(20).
013800     05  FILLER                    PIC X(05).
013900
014000 WORKING-STORAGE SECTION.
014100
014200 77  WS-RANGE-EXCLUDED-COUNT   PIC S9(07) COMP VALUE ZERO.
014300 01  SWITCHES.
014400     05  ACSLOGF-EOF-SWITCH        PIC X   VALUE "N".
014500         88  ACSLOGF-EOF                   VALUE "Y".
014600     05  ENTRY-MATCHES-SWITCH      PIC X   VALUE "N".
014700         88  ENTRY-MATCHES                 VALUE "Y".
014800     05  FILLER                    PIC X(01) VALUE SPACE.
014900
015000 01  WS-RUN-COUNTERS.
015100     05  WS-ENTRIES-READ           PIC S9(07) COMP VALUE ZERO.
015200     05  WS-ENTRIES-MATCHED        PIC S9(07) COMP VALUE ZERO.
015300     05  FILLER                    PIC X(01) VALUE SPACE.
015400
015500 01  WS-DISPLAY-LINE.
015600     05  WSD-LOG-ID                PIC 9(09).
015700     05  FILLER                    PIC X(01) VALUE SPACE.
015800     05  WSD-LOG-TIMESTAMP         PIC 9(14).
015900     05  FILLER                    PIC X(01) VALUE SPACE.
016000     05  WSD-BADGE-ID              PIC X(10).
016100     05  FILLER                    PIC X(01) VALUE SPACE.
016200     05  WSD-EMPLOYEE-ID           PIC X(10).
016300     05  FILLER                    PIC X(01) VALUE SPACE.
016400     05  WSD-RESOURCE-ID           PIC X(10).
016500     05  FILLER                    PIC X(01) VALUE SPACE.
016600     05  WSD-DECISION              PIC X(05).
016700     05  FILLER                    PIC X(01) VALUE SPACE.
016800     05  WSD-REASON-CODE           PIC X(20).
016900     05  FILLER                    PIC X(01) VALUE SPACE.
017000
017100 PROCEDURE DIVISION.
017200
017300******************************************************************
017400*    000-QUERY-ACCESS-LOG
017500*    READS THE ONE QUERY CARD, THEN MAKES A SINGLE SEQUENTIAL
017600*    PASS OF ACSLOGF, LISTING EVERY MATCHING ENTRY.
017700******************************************************************
017800 000-QUERY-ACCESS-LOG.
017900
018000     OPEN INPUT ACSQRYC.
018100     READ ACSQRYC INTO QUERY-CONTROL-RECORD
018200         AT END
018300             DISPLAY "ACS1001 NO QUERY CARD PRESENT - ABORTING"
018400             CLOSE ACSQRYC
018500             STOP RUN
018600     END-READ.
018700     CLOSE ACSQRYC.
018800     OPEN INPUT ACSLOGF.
018900     PERFORM 200-SCAN-LOG-FOR-QUERY
019000         UNTIL ACSLOGF-EOF.
019100     CLOSE ACSLOGF.
019200     DISPLAY "ACS1001 LOG ENTRIES READ.....: " WS-ENTRIES-READ.
019300     DISPLAY "ACS1001 LOG ENTRIES MATCHED...: "
019400             WS-ENTRIES-MATCHED.
019500     DISPLAY "ACS1001 EXCLUDED BY RANGE.....: "
019600             WS-RANGE-EXCLUDED-COUNT.
019700     STOP RUN.
019800
019900******************************************************************
020000*    200-SCAN-LOG-FOR-QUERY
020100*    ONE ITERATION READS ONE LOG ENTRY, APPLIES THE FOUR QUERY
020200*    FILTER KINDS, AND LISTS IT IF IT SURVIVES ALL OF THEM.
020300******************************************************************
020400 200-SCAN-LOG-FOR-QUERY.
020500
020600     PERFORM 210-READ-LOG-ENTRY.
020700     IF NOT ACSLOGF-EOF
020800         ADD 1 TO WS-ENTRIES-READ
020900         SET ENTRY-MATCHES TO TRUE
021000         PERFORM 220-APPLY-TIMESTAMP-RANGE
021100             THRU 225-COUNT-RANGE-EXCLUSION-EXIT.
021200         IF ENTRY-MATCHES
021300             PERFORM 230-APPLY-QUERY-KIND
021400         END-IF
021500         IF ENTRY-MATCHES
021600             PERFORM 260-LIST-LOG-ENTRY
021700         END-IF
021800     END-IF.
021900
022000 210-READ-LOG-ENTRY.
022100
022200     READ ACSLOGF INTO LOG-ENTRY-RECORD
022300         AT END
022400             SET ACSLOGF-EOF TO TRUE.
022500
022600******************************************************************
022700*    220-APPLY-TIMESTAMP-RANGE
022800*    RANGE IS INCLUSIVE AT BOTH ENDS (B-0057). PERFORMED AS A
022900*    RANGE THRU 225 SO THE EXCLUSION COUNT (B-0080) STAYS WITH THE
023000*    TEST THAT PRODUCES IT.
023100******************************************************************
023200 220-APPLY-TIMESTAMP-RANGE.
023300
023400     IF LE-LOG-TIMESTAMP < QC-RANGE-START-TIMESTAMP
023500        OR LE-LOG-TIMESTAMP > QC-RANGE-END-TIMESTAMP
023600         SET ENTRY-MATCHES TO FALSE
023700     END-IF.
023800
023900 225-COUNT-RANGE-EXCLUSION.
024000
024100     IF NOT ENTRY-MATCHES
024200         ADD 1 TO WS-RANGE-EXCLUDED-COUNT
024300     END-IF.
024400
024500 225-COUNT-RANGE-EXCLUSION-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    230-APPLY-QUERY-KIND
025000*    DISPATCHES TO THE FILTER FOR THE QUERY KIND ON THE CONTROL
025100*    CARD. EVERY CARD NAMES EXACTLY ONE OF THE FOUR KINDS - THERE
025200*    IS NO LIST-ALL (B-0079).
025300******************************************************************
025400 230-APPLY-QUERY-KIND.
025500
025600     EVALUATE TRUE
025700         WHEN QC-BY-BADGE
025800             PERFORM 235-APPLY-BADGE-FILTER
025900         WHEN QC-BY-EMPLOYEE
026000             PERFORM 240-APPLY-EMPLOYEE-FILTER
026100         WHEN QC-BY-RESOURCE
026200             PERFORM 250-APPLY-RESOURCE-FILTER
026300         WHEN QC-DENIED-ONLY
026400             PERFORM 255-APPLY-DENIED-ONLY-FILTER
026500         WHEN OTHER
026600             SET ENTRY-MATCHES TO FALSE
026700     END-EVALUATE.
026800
026900 235-APPLY-BADGE-FILTER.
027000
027100     IF LE-BADGE-ID NOT = QC-BADGE-ID
027200         SET ENTRY-MATCHES TO FALSE
027300     END-IF.
027400
027500 240-APPLY-EMPLOYEE-FILTER.
027600
027700     IF LE-EMPLOYEE-ID NOT = QC-EMPLOYEE-ID
027800         SET ENTRY-MATCHES TO FALSE
027900     END-IF.
028000
028100 250-APPLY-RESOURCE-FILTER.
028200
028300     IF LE-RESOURCE-ID NOT = QC-RESOURCE-ID
028400         SET ENTRY-MATCHES TO FALSE
028500     END-IF.
028600
028700 255-APPLY-DENIED-ONLY-FILTER.
028800
028900     IF LE-DECISION NOT = "DENY "
029000         SET ENTRY-MATCHES TO FALSE
029100     END-IF.
029200
029300******************************************************************
029400*    260-LIST-LOG-ENTRY
029500*    NO FORMAL REPORT EXISTS FOR THIS PROGRAM - A SINGLE DISPLAY
029600*    LINE PER MATCHED ENTRY IS THE WHOLE OUTPUT (B-0063 ADDED
029700*    THE TRAILING MATCH COUNT, NOT A COLUMN).
029800******************************************************************
029900 260-LIST-LOG-ENTRY.
030000
030100     MOVE LE-LOG-ID          TO WSD-LOG-ID.
030200     MOVE LE-LOG-TIMESTAMP   TO WSD-LOG-TIMESTAMP.
030300     MOVE LE-BADGE-ID        TO WSD-BADGE-ID.
030400     MOVE LE-EMPLOYEE-ID     TO WSD-EMPLOYEE-ID.
030500     MOVE LE-RESOURCE-ID     TO WSD-RESOURCE-ID.
030600     MOVE LE-DECISION        TO WSD-DECISION.
030700     MOVE LE-REASON-CODE     TO WSD-REASON-CODE.
030800     DISPLAY WS-DISPLAY-LINE.
030900     ADD 1 TO WS-ENTRIES-MATCHED.
