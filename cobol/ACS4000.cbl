000100******************************************************************
000200*    PROGRAM.........: ACS4000
000300*    TITLE...........: ACCESS CONTROL SYSTEM - LOG RETENTION
000400*    AUTHOR..........: J. KOWALSKI
000500*    INSTALLATION....: DATA CENTER - BADGE & ACCESS SECTION
000600*    DATE-WRITTEN....: 05/02/1994
000700*    DATE-COMPILED...:
000800*    SECURITY........: COMPANY CONFIDENTIAL
000900******************************************************************
001000*    PURPOSE: COPIES ACSLOGF FORWARD TO ACSLOGN, DROPPING ANY
001100*    ENTRY OLDER THAN A FIXED SEVEN-DAY RETENTION WINDOW. THE
001200*    CUTOFF IS COMPUTED HERE BY PLAIN CALENDAR ARITHMETIC - NO
001300*    INTRINSIC DATE FUNCTION IS USED ON THIS SYSTEM. RUN AS A
001400*    PERIODIC HOUSEKEEPING STEP, NOT ON EVERY CYCLE.
001500******************************************************************
001600*    CHANGE LOG
001700*-----------------------------------------------------------------
001800*    DATE     BY    TPR/REQ   DESCRIPTION
001900*-----------------------------------------------------------------
002000*    050294   JK    B-0033    ORIGINAL PROGRAM - SEVEN DAY
002100*                             RETENTION, MANUAL CALENDAR
002200*                             SUBTRACTION, NO FUNCTION LIBRARY.
002300*    021499   JK    Y2K-006   CUTOFF-DATE WORK FIELDS WIDENED TO
002400*                             A 4-DIGIT CCYY YEAR THROUGHOUT THE
002500*                             CALENDAR ARITHMETIC IN 250-260.
002600*                             RAN SIDE BY SIDE WITH THE OLD 2-
002700*                             DIGIT LOGIC FOR A FULL WEEK BEFORE
002800*                             CUTOVER - NO DISCREPANCIES FOUND.
002900*    091501   RH    B-0060    CUTOFF TIMESTAMP ITSELF IS NOW
003000*                             RETAINED, NOT PURGED - WAS PURGING
003100*                             THE EXACT BOUNDARY ENTRY.
003200*    030904   JK    B-0071    PURGE COUNT AND RETAIN COUNT BOTH
003300*                             DISPLAYED ON THE TRAILER LINE.
003400*    071206   RH    B-0079    LOG-ENTRY-RECORD AND LOG-ENTRY-
003500*                             RETAINED-RECORD CARRY THE NEW
003600*                             LE-DECISION/LER-DECISION BYTES AND
003700*                             THE WIDENED 20-BYTE REASON CODE TO
003800*                             MATCH ACS3000 - RETENTION COPY-
003900*                             FORWARD NOW CARRIES DECISION TOO.
004000*    041008   JK    B-0080    LE-RESULT-MESSAGE/LER-RESULT-MESSAGE
004100*                             DROPPED FROM BOTH LOG LAYOUTS - NEVER
004200*                             PART OF THE AUDITED RECORD, AND 270
004300*                             NO LONGER HAS ANYTHING TO COPY. 260
004400*                             NOW COUNTS EACH CROSS-YEAR BORROW FOR
004500*                             THE TRAILER LINE.
004600******************************************************************
004700
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.     ACS4000.
005000 AUTHOR.         J. KOWALSKI.
005100 INSTALLATION.   DATA CENTER - BADGE AND ACCESS SECTION.
005200 DATE-WRITTEN.   05/02/1994.
005300 DATE-COMPILED.
005400 SECURITY.       COMPANY CONFIDENTIAL.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-0 IS ACS-TEST-RUN-SWITCH.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ACSLOGF  ASSIGN TO ACSLOGF
006700                     ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT ACSLOGN  ASSIGN TO ACSLOGN
006900                     ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT ACSRUND  ASSIGN TO ACSRUND
007100                     ORGANIZATION IS LINE SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  ACSLOGF
007700     RECORDING MODE IS F.
007800 01  LOG-ENTRY-RECORD.
007900     05  LE-LOG-ID                 PIC 9(09).
008000     05  LE-LOG-TIMESTAMP          PIC 9(14).
008100     05  LE-BADGE-ID               PIC X(10).
008200     05  LE-EMPLOYEE-ID            PIC X(10).
008300     05  LE-RESOURCE-ID            PIC X(10).
008400     05  LE-DECISION               PIC X(05).
008500         88  LE-ALLOW                   VALUE "ALLOW".
008600         88  LE-DENY                    VALUE "DENY ".
008700     05  LE-REASON-CODE            PIC X(20).
008800     05  FILLER                    PIC X(05).
008900*
009000*    SPLIT DATE/TIME VIEW - THE CUTOFF TEST IN 260 COMPARES
009100*    WHOLE 14-DIGIT TIMESTAMPS, BUT THE CALENDAR BUILD IN 250
009200*    WORKS A DATE AT A TIME, SO THE TWO NAMES BOTH EARN THEIR
009300*    KEEP ON THIS PROGRAM.
009400*
009500 01  LOG-ENTRY-DATE-VIEW REDEFINES LOG-ENTRY-RECORD.
009600     05  LEDV-LOG-ID               PIC 9(09).
009700     05  LEDV-LOG-DATE             PIC 9(08).
009800     05  LEDV-LOG-TIME             PIC 9(06).
009900     05  FILLER                    PIC X(45).
010000
010100 FD  ACSLOGN
010200     RECORDING MODE IS F.
010300 01  LOG-ENTRY-RETAINED-RECORD.
010400     05  LER-LOG-ID                PIC 9(09).
010500     05  LER-LOG-TIMESTAMP         PIC 9(14).
010600     05  LER-BADGE-ID              PIC X(10).
010700     05  LER-EMPLOYEE-ID           PIC X(10).
010800     05  LER-RESOURCE-ID           PIC X(10).
010900     05  LER-DECISION              PIC X(05).
011000     05  LER-REASON-CODE           PIC X(20).
011100     05  FILLER                    PIC X(05).
011200*
011300*    ALTERNATE VIEW USED ONLY TO FORMAT THE CONFIRMATION LINE
011400*    DISPLAYED FOR THE FIRST RETAINED ENTRY OF EACH RUN.
011500*
011600 01  LOG-RETAINED-SHORT-VIEW REDEFINES LOG-ENTRY-RETAINED-RECORD.
011700     05  LRSV-LOG-ID               PIC 9(09).
011800     05  LRSV-LOG-TIMESTAMP        PIC 9(14).
011900     05  FILLER                    PIC X(55).
012000
012100 FD  ACSRUND
012200     RECORDING MODE IS F.
012300 01  RUN-DATE-CARD.
012400     05  RDC-TODAY-CCYYMMDD        PIC 9(08).
012500     05  FILLER                    PIC X(72).
012600*
012700*    COMPONENT VIEW OF THE RUN-DATE CARD - 250-COMPUTE-RETENTION-
012800*    CUTOFF MOVES FROM THIS VIEW INSTEAD OF REFERENCE-MODIFYING
012900*    RDC-TODAY-CCYYMMDD FOR EACH PIECE.
013000*
013100 01  RUN-DATE-COMPONENT-VIEW REDEFINES RUN-DATE-CARD.
013200     05  RDCV-TODAY-CCYY           PIC 9(04).
013300     05  RDCV-TODAY-MM             PIC 9(02).
013400     05  RDCV-TODAY-DD             PIC 9(02).
013500     05  FILLER                    PIC X(72).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 77  WS-YEAR-BORROW-COUNT      PIC S9(03) COMP VALUE ZERO.
014000 01  SWITCHES.
014100     05  ACSLOGF-EOF-SWITCH        PIC X   VALUE "N".
014200         88  ACSLOGF-EOF                   VALUE "Y".
014300     05  ENTRY-RETAINED-SWITCH     PIC X   VALUE "N".
014400         88  ENTRY-RETAINED                VALUE "Y".
014500     05  FILLER                    PIC X(01) VALUE SPACE.
014600
014700 01  WS-RUN-COUNTERS.
014800     05  WS-ENTRIES-READ           PIC S9(07) COMP VALUE ZERO.
014900     05  WS-ENTRIES-RETAINED       PIC S9(07) COMP VALUE ZERO.
015000     05  WS-ENTRIES-PURGED         PIC S9(07) COMP VALUE ZERO.
015100     05  FILLER                    PIC X(01) VALUE SPACE.
015200
015300 01  WS-RETENTION-FIELDS.
015400     05  WS-RETENTION-DAYS         PIC S9(03) COMP VALUE +7.
015500     05  WS-CUTOFF-TIMESTAMP       PIC 9(14) VALUE ZERO.
015600     05  WS-TODAY-CCYY             PIC 9(04) VALUE ZERO.
015700     05  WS-TODAY-MM               PIC 9(02) VALUE ZERO.
015800     05  WS-TODAY-DD               PIC 9(02) VALUE ZERO.
015900     05  WS-CUTOFF-CCYY            PIC 9(04) VALUE ZERO.
016000     05  WS-CUTOFF-MM              PIC 9(02) VALUE ZERO.
016100     05  WS-CUTOFF-DD              PIC 9(02) VALUE ZERO.
016200     05  WS-DAYS-TO-SUBTRACT       PIC S9(03) COMP VALUE ZERO.
016300     05  WS-DAYS-IN-PRIOR-MONTH    PIC S9(03) COMP VALUE ZERO.
016400     05  WS-LEAP-YEAR-SWITCH       PIC X     VALUE "N".
016500         88  WS-LEAP-YEAR                  VALUE "Y".
016600     05  FILLER                    PIC X(01) VALUE SPACE.
016700
016800*
016900*    MONTH-LENGTH TABLE USED BY 250-260 TO BORROW A MONTH WHEN
017000*    THE DAY-OF-MONTH GOES NEGATIVE. FEBRUARY IS CARRIED AS 28
017100*    AND CORRECTED FOR LEAP YEARS IN 255-ADJUST-FOR-LEAP-YEAR.
017200*
017300 01  WS-MONTH-LENGTH-TABLE.
017400     05  WS-MONTH-LENGTH OCCURS 12 TIMES PIC S9(03) COMP.
017500     05  FILLER                    PIC X(01) VALUE SPACE.
017600
017700 01  WS-REMAINDER-FIELDS.
017800     05  WS-DIVIDE-QUOTIENT        PIC S9(07) COMP VALUE ZERO.
017900     05  WS-DIVIDE-REMAINDER       PIC S9(07) COMP VALUE ZERO.
018000     05  FILLER                    PIC X(01) VALUE SPACE.
018100
018200 PROCEDURE DIVISION.
018300
018400******************************************************************
018500*    000-PURGE-OLD-LOG-ENTRIES
018600*    READS TODAY'S DATE CARD, COMPUTES THE SEVEN-DAY CUTOFF, AND
018700*    COPIES RETAINED ENTRIES FORWARD TO ACSLOGN.
018800******************************************************************
018900 000-PURGE-OLD-LOG-ENTRIES.
019000
019100     PERFORM 150-LOAD-MONTH-LENGTH-TABLE.
019200     OPEN INPUT ACSRUND.
019300     READ ACSRUND INTO RUN-DATE-CARD
019400         AT END
019500             DISPLAY "ACS4000 NO RUN-DATE CARD - ABORTING"
019600             CLOSE ACSRUND
019700             STOP RUN
019800     END-READ.
019900     CLOSE ACSRUND.
020000     PERFORM 250-COMPUTE-RETENTION-CUTOFF.
020100     OPEN INPUT  ACSLOGF
020200          OUTPUT ACSLOGN.
020300     PERFORM 200-COPY-ONE-LOG-ENTRY
020400         UNTIL ACSLOGF-EOF.
020500     CLOSE ACSLOGF ACSLOGN.
020600     DISPLAY "ACS4000 LOG ENTRIES READ.....: " WS-ENTRIES-READ.
020700     DISPLAY "ACS4000 LOG ENTRIES RETAINED..: "
020800             WS-ENTRIES-RETAINED.
020900     DISPLAY "ACS4000 LOG ENTRIES PURGED....: "
021000             WS-ENTRIES-PURGED.
021100     DISPLAY "ACS4000 CUTOFF YEAR BORROWS...: "
021200             WS-YEAR-BORROW-COUNT.
021300     STOP RUN.
021400
021500******************************************************************
021600*    150-LOAD-MONTH-LENGTH-TABLE
021700*    ORDINARY 31/30/28-DAY CALENDAR, JANUARY THROUGH DECEMBER.
021800*    FEBRUARY STARTS AT 28 AND IS CORRECTED FOR LEAP YEARS BY
021900*    255-ADJUST-FOR-LEAP-YEAR EACH TIME THE CUTOFF YEAR CHANGES.
022000******************************************************************
022100 150-LOAD-MONTH-LENGTH-TABLE.
022200
022300     MOVE +31 TO WS-MONTH-LENGTH (1).
022400     MOVE +28 TO WS-MONTH-LENGTH (2).
022500     MOVE +31 TO WS-MONTH-LENGTH (3).
022600     MOVE +30 TO WS-MONTH-LENGTH (4).
022700     MOVE +31 TO WS-MONTH-LENGTH (5).
022800     MOVE +30 TO WS-MONTH-LENGTH (6).
022900     MOVE +31 TO WS-MONTH-LENGTH (7).
023000     MOVE +31 TO WS-MONTH-LENGTH (8).
023100     MOVE +30 TO WS-MONTH-LENGTH (9).
023200     MOVE +31 TO WS-MONTH-LENGTH (10).
023300     MOVE +30 TO WS-MONTH-LENGTH (11).
023400     MOVE +31 TO WS-MONTH-LENGTH (12).
023500
023600******************************************************************
023700*    200-COPY-ONE-LOG-ENTRY
023800*    AN ENTRY IS RETAINED WHEN ITS TIMESTAMP IS NOT STRICTLY
023900*    LESS THAN THE CUTOFF - THE CUTOFF ENTRY ITSELF SURVIVES
024000*    (B-0060).
024100******************************************************************
024200 200-COPY-ONE-LOG-ENTRY.
024300
024400     PERFORM 210-READ-OLD-LOG-ENTRY.
024500     IF NOT ACSLOGF-EOF
024600         ADD 1 TO WS-ENTRIES-READ
024700         IF LE-LOG-TIMESTAMP < WS-CUTOFF-TIMESTAMP
024800             SET ENTRY-RETAINED TO FALSE
024900         ELSE
025000             SET ENTRY-RETAINED TO TRUE
025100         END-IF
025200         IF ENTRY-RETAINED
025300             PERFORM 270-WRITE-RETAINED-ENTRY
025400         ELSE
025500             ADD 1 TO WS-ENTRIES-PURGED
025600         END-IF
025700     END-IF.
025800
025900 210-READ-OLD-LOG-ENTRY.
026000
026100     READ ACSLOGF INTO LOG-ENTRY-RECORD
026200         AT END
026300             SET ACSLOGF-EOF TO TRUE.
026400
026500******************************************************************
026600*    250-COMPUTE-RETENTION-CUTOFF
026700*    SUBTRACTS WS-RETENTION-DAYS (7) FROM TODAY'S DATE BY PLAIN
026800*    CALENDAR ARITHMETIC AND BUILDS THE 14-DIGIT CUTOFF
026900*    TIMESTAMP AT MIDNIGHT OF THE RESULTING DATE. NO INTRINSIC
027000*    FUNCTION IS AVAILABLE ON THIS COMPILER - THIS IS THE SAME
027100*    BORROW-A-MONTH LOGIC CARRIED SINCE THE ORIGINAL 1994
027200*    VERSION OF THIS PROGRAM.
027300******************************************************************
027400 250-COMPUTE-RETENTION-CUTOFF.
027500
027600     MOVE RDCV-TODAY-CCYY TO WS-TODAY-CCYY.
027700     MOVE RDCV-TODAY-MM   TO WS-TODAY-MM.
027800     MOVE RDCV-TODAY-DD   TO WS-TODAY-DD.
027900     MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY.
028000     MOVE WS-TODAY-MM   TO WS-CUTOFF-MM.
028100     MOVE WS-TODAY-DD   TO WS-CUTOFF-DD.
028200     MOVE WS-RETENTION-DAYS TO WS-DAYS-TO-SUBTRACT.
028300     PERFORM 255-ADJUST-FOR-LEAP-YEAR.
028400     PERFORM 260-SUBTRACT-ONE-DAY
028500         WS-DAYS-TO-SUBTRACT TIMES.
028600     COMPUTE WS-CUTOFF-TIMESTAMP =
028700             WS-CUTOFF-CCYY * 10000000000
028800           + WS-CUTOFF-MM   * 100000000
028900           + WS-CUTOFF-DD   * 1000000.
029000
029100******************************************************************
029200*    255-ADJUST-FOR-LEAP-YEAR
029300*    DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY 400 - THE SAME
029400*    RULE USED SYSTEM-WIDE SINCE THE Y2K REVIEW.
029500******************************************************************
029600 255-ADJUST-FOR-LEAP-YEAR.
029700
029800     SET WS-LEAP-YEAR TO FALSE.
029900     DIVIDE WS-CUTOFF-CCYY BY 4 GIVING WS-DIVIDE-QUOTIENT
030000         REMAINDER WS-DIVIDE-REMAINDER.
030100     IF WS-DIVIDE-REMAINDER = 0
030200         SET WS-LEAP-YEAR TO TRUE
030300     END-IF.
030400     DIVIDE WS-CUTOFF-CCYY BY 100 GIVING WS-DIVIDE-QUOTIENT
030500         REMAINDER WS-DIVIDE-REMAINDER.
030600     IF WS-DIVIDE-REMAINDER = 0
030700         DIVIDE WS-CUTOFF-CCYY BY 400 GIVING WS-DIVIDE-QUOTIENT
030800             REMAINDER WS-DIVIDE-REMAINDER
030900         IF WS-DIVIDE-REMAINDER NOT = 0
031000             SET WS-LEAP-YEAR TO FALSE
031100         END-IF
031200     END-IF.
031300     IF WS-LEAP-YEAR
031400         MOVE +29 TO WS-MONTH-LENGTH (2)
031500     ELSE
031600         MOVE +28 TO WS-MONTH-LENGTH (2)
031700     END-IF.
031800
031900******************************************************************
032000*    260-SUBTRACT-ONE-DAY
032100*    BACKS THE WORKING CUTOFF DATE UP BY ONE CALENDAR DAY,
032200*    BORROWING A MONTH (AND A YEAR, AT JANUARY) WHEN THE DAY
032300*    GOES BELOW ONE. PERFORMED WS-DAYS-TO-SUBTRACT TIMES BY
032400*    250 ABOVE. A YEAR BORROW IS PERFORMED AS 255 THRU 256-EXIT
032500*    SO THE CROSS-YEAR COUNT (B-0080) IS TAKEN RIGHT WHERE THE
032600*    BORROW HAPPENS.
032700******************************************************************
032800 260-SUBTRACT-ONE-DAY.
032900
033000     SUBTRACT 1 FROM WS-CUTOFF-DD.
033100     IF WS-CUTOFF-DD = 0
033200         SUBTRACT 1 FROM WS-CUTOFF-MM
033300         IF WS-CUTOFF-MM = 0
033400             MOVE 12 TO WS-CUTOFF-MM
033500             SUBTRACT 1 FROM WS-CUTOFF-CCYY
033600             PERFORM 255-ADJUST-FOR-LEAP-YEAR
033700                 THRU 256-COUNT-YEAR-BORROW-EXIT
033800         END-IF
033900         MOVE WS-MONTH-LENGTH (WS-CUTOFF-MM) TO
034000              WS-DAYS-IN-PRIOR-MONTH
034100         MOVE WS-DAYS-IN-PRIOR-MONTH TO WS-CUTOFF-DD
034200     END-IF.
034300
034400 256-COUNT-YEAR-BORROW.
034500
034600     ADD 1 TO WS-YEAR-BORROW-COUNT.
034700
034800 256-COUNT-YEAR-BORROW-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200*    270-WRITE-RETAINED-ENTRY
035300******************************************************************
035400 270-WRITE-RETAINED-ENTRY.
035500
035600     MOVE LE-LOG-ID         TO LER-LOG-ID.
035700     MOVE LE-LOG-TIMESTAMP  TO LER-LOG-TIMESTAMP.
035800     MOVE LE-BADGE-ID       TO LER-BADGE-ID.
035900     MOVE LE-EMPLOYEE-ID    TO LER-EMPLOYEE-ID.
036000     MOVE LE-RESOURCE-ID    TO LER-RESOURCE-ID.
036100     MOVE LE-DECISION       TO LER-DECISION.
036200     MOVE LE-REASON-CODE    TO LER-REASON-CODE.
036300     WRITE LOG-ENTRY-RETAINED-RECORD.
036400     ADD 1 TO WS-ENTRIES-RETAINED.
